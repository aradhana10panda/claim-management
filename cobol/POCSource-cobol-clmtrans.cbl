000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   00020000
000300* ALL RIGHTS RESERVED                                             00030000
000400****************************************************************  00040000
000500* PROGRAM:  CLMTRANS                                              00050000
000600*                                                                 00060000
000700* AUTHOR :  T. Varghese                                           00070000
000800*                                                                 00080000
000900* CALLED SUBPROGRAM - THE CLAIMS-REGISTER STATUS-TRANSITION       00090000
001000* ENGINE.  GIVEN A FROM-STATUS AND A REQUESTED TO-STATUS, TELLS   00100000
001100* THE CALLER WHETHER THE MOVE IS ON THE ALLOWED-TRANSITION TABLE, 00110000
001200* AND ALSO RETURNS WHETHER THE FROM-STATUS AND THE TO-STATUS ARE  00120000
001300* TERMINAL / SUCCESSFUL STATUSES SO THE CALLER DOES NOT HAVE TO   00130000
001400* KEEP A SECOND COPY OF THE LIFECYCLE RULES.                      00140000
001500*                                                                 00150000
001600* CALLED BY CLMMAINT FOR BOTH FIELD-LEVEL UPDATES AND STATUS-ONLY 00160000
001700* CHANGES.  THIS IS THE ONLY PLACE THE TRANSITION TABLE LIVES -   00170000
001800* DO NOT CODE A SECOND COPY OF IT IN A CALLING PROGRAM.           00180000
001900*                                                                 00190000
002000****************************************************************  00200000
002100*                    C H A N G E   L O G                          00210000
002200****************************************************************  00220000
002300* 2022-08-30  T.VARGHESE  ORIGINAL VERSION.  REQ 2388 - PULL THE  00230000
002400*                         STATUS LIFECYCLE OUT OF CLMMAINT SO     00240000
002500*                         CLMQUERY AND CLMSUMRY CAN SHARE IT.     00250000
002600* 2022-09-14  T.VARGHESE  ADDED THE IS-SUCCESSFUL OUTPUT - THE    00260000
002700*                         REPORTING TEAM NEEDS "PAID" CALLED OUT  00270000
002800*                         SEPARATELY FROM "TERMINAL", REQ 2401    00280000
002900* 1998-11-02  B.KRUPINSKI  Y2K REVIEW - NO DATE FIELDS IN THIS    00290000
003000*                         MODULE, NO CHANGES REQUIRED.  SIGNED    00300000
003100*                         OFF PER Y2K PROJECT CHECKLIST #0447.    00310000
003200*                         (NOTE - MODULE WAS RE-WRITTEN IN 2022;  00320000
003300*                         THIS ENTRY KEPT FOR THE AUDIT TRAIL.)   00330000
003400* 2024-01-18  T.VARGHESE  STOPPED TREATING AN UNRECOGNISED        00340000
003500*                         FROM-STATUS AS A MATCH FOR 'CANCELLED'  00350000
003600*                         - WAS FALSELY REPORTING TERMINAL=Y ON   00360000
003700*                         GARBLED INPUT.  PROBLEM TICKET #3102.   00370000
003800****************************************************************  00380000
003900 IDENTIFICATION DIVISION.                                         00390000
004000 PROGRAM-ID.     CLMTRANS.                                        00400000
004100 AUTHOR.         T. VARGHESE.                                     00410000
004200 INSTALLATION.   MIDLAND STATES CASUALTY GROUP - IT DIVISION.     00420000
004300 DATE-WRITTEN.   08/30/22.                                        00430000
004400 DATE-COMPILED.                                                   00440000
004500 SECURITY.       COMPANY CONFIDENTIAL.                            00450000
004600                                                                  00460000
004700***************************************************************** 00470000
004800 ENVIRONMENT DIVISION.                                            00480000
004900***************************************************************** 00490000
005000 CONFIGURATION SECTION.                                           00500000
005100 SOURCE-COMPUTER.  IBM-390.                                       00510000
005200 OBJECT-COMPUTER.  IBM-390.                                       00520000
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00530000
005400                                                                  00540000
005500***************************************************************** 00550000
005600 DATA DIVISION.                                                   00560000
005700***************************************************************** 00570000
005800 WORKING-STORAGE SECTION.                                         00580000
005900*                                                                 00590000
006000*    THE ALLOWED-TRANSITION TABLE IS LOADED AT COMPILE TIME AS A  00600000
006100*    SOLID BLOCK OF FILLER AND THEN RE-SEEN AS AN OCCURS TABLE -  00610000
006200*    THE USUAL SHOP TRICK FOR A STATIC TABLE THAT NEVER CHANGES   00620000
006300*    SIZE AT RUN TIME.                                            00630000
006400*                                                                 00640000
006500 01  WS-TRANSITION-TABLE-VALUES.                                  00650000
006600     05  FILLER  PIC X(40)                                        00660000
006700             VALUE 'SUBMITTED           UNDER_REVIEW       '.     00670000
006800     05  FILLER  PIC X(40)                                        00680000
006900             VALUE 'SUBMITTED           CANCELLED          '.     00690000
007000     05  FILLER  PIC X(40)                                        00700000
007100             VALUE 'UNDER_REVIEW        APPROVED           '.     00710000
007200     05  FILLER  PIC X(40)                                        00720000
007300             VALUE 'UNDER_REVIEW        REJECTED           '.     00730000
007400     05  FILLER  PIC X(40)                                        00740000
007500             VALUE 'UNDER_REVIEW        CANCELLED          '.     00750000
007600     05  FILLER  PIC X(40)                                        00760000
007700             VALUE 'APPROVED            PAID               '.     00770000
007800     05  FILLER  PIC X(40)                                        00780000
007900             VALUE 'APPROVED            CANCELLED          '.     00790000
008000 01  WS-TRANSITION-TABLE REDEFINES WS-TRANSITION-TABLE-VALUES.    00800000
008100     05  WS-TRANS-ENTRY              OCCURS 7 TIMES.              00810000
008200         10  WS-TRANS-FROM           PIC X(20).                   00820000
008300         10  WS-TRANS-TO             PIC X(20).                   00830000
008400*                                                                 00840000
008500 77  WS-SEARCH-IX                    PIC S9(4) COMP  VALUE +0.    00850000
008600 77  WS-TRANS-FOUND-SW               PIC X     VALUE 'N'.         00860000
008700     88  WS-TRANS-FOUND                  VALUE 'Y'.               00870000
008900*                                                                 00890000
009000*    DIAGNOSTIC OVERLAY USED WHEN DUMPING THIS MODULE UNDER THE   00900000
009100*    DEBUGGER - SEE CLMMAINT FOR WHERE THIS IS CALLED FROM.       00910000
009200 01  ABEND-TEST                      PIC X(2).                    00920000
009300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00930000
009400*                                                                 00940000
009500 01  WS-CALL-COUNT                   PIC X(2)  VALUE '00'.        00950000
009600 01  WS-CALL-COUNT-N REDEFINES WS-CALL-COUNT PIC 9(2).            00960000
009700*                                                                 00970000
009800***************************************************************** 00980000
009900 LINKAGE SECTION.                                                 00990000
010000***************************************************************** 01000000
010100 01  FROM-STATUS                     PIC X(20).                   01010000
010200 01  TO-STATUS                       PIC X(20).                   01020000
010300 01  TRANS-VALID                     PIC X(1).                    01030000
010400     88  TRANS-IS-VALID                  VALUE 'Y'.               01040000
010500 01  FROM-IS-TERMINAL                PIC X(1).                    01050000
010600     88  FROM-IS-TERM                    VALUE 'Y'.               01060000
010700 01  TO-IS-SUCCESSFUL                PIC X(1).                    01070000
010800     88  TO-IS-SUCC                      VALUE 'Y'.               01080000
010900*                                                                 01090000
011000***************************************************************** 01100000
011100 PROCEDURE DIVISION USING FROM-STATUS TO-STATUS                   01110000
011200                          TRANS-VALID FROM-IS-TERMINAL            01120000
011300                          TO-IS-SUCCESSFUL.                       01130000
011400***************************************************************** 01140000
011500 000-MAIN.                                                        01150000
011520     ADD 1 TO WS-CALL-COUNT-N.                                    01152000
011540*    MOVE SPACES TO ABEND-TEST                                    01154000
011560*    ADD 1 TO ABEND-TEST-N                                        01156000
011600     MOVE 'N' TO TRANS-VALID.                                     01160000
011700     MOVE 'N' TO FROM-IS-TERMINAL.                                01170000
011800     MOVE 'N' TO TO-IS-SUCCESSFUL.                                01180000
011900                                                                  01190000
012000     EVALUATE FROM-STATUS                                         01200000
012100        WHEN 'REJECTED'                                           01210000
012200        WHEN 'PAID'                                               01220000
012300        WHEN 'CANCELLED'                                          01230000
012400             MOVE 'Y' TO FROM-IS-TERMINAL                         01240000
012500        WHEN OTHER                                                01250000
012600             CONTINUE                                             01260000
012700     END-EVALUATE.                                                01270000
012800                                                                  01280000
012900     IF TO-STATUS = 'PAID'                                        01290000
013000         MOVE 'Y' TO TO-IS-SUCCESSFUL                             01300000
013100     END-IF.                                                      01310000
013200                                                                  01320000
013300     IF FROM-IS-TERM                                              01330000
013400*        RULE 8 - NOTHING MOVES OUT OF A TERMINAL STATUS, NOT     01340000
013500*        EVEN TO ITSELF.                                          01350000
013600         MOVE 'N' TO TRANS-VALID                                  01360000
013700     ELSE                                                         01370000
013800         PERFORM 100-SEARCH-TRANSITION-TABLE THRU 100-EXIT        01380000
013900     END-IF.                                                      01390000
014000                                                                  01400000
014100     GOBACK.                                                      01410000
014200                                                                  01420000
014300 100-SEARCH-TRANSITION-TABLE.                                     01430000
014400     MOVE 'N' TO WS-TRANS-FOUND-SW.                               01440000
014500     PERFORM 110-TEST-ONE-ENTRY THRU 110-EXIT                     01450000
014520             VARYING WS-SEARCH-IX FROM 1 BY 1                     01452000
014540             UNTIL WS-SEARCH-IX > 7 OR WS-TRANS-FOUND.            01454000
014900     IF WS-TRANS-FOUND                                            01490000
015000         MOVE 'Y' TO TRANS-VALID                                  01500000
015100     END-IF.                                                      01510000
015200 100-EXIT.                                                        01520000
015300     EXIT.                                                        01530000
015320                                                                  01532000
015340 110-TEST-ONE-ENTRY.                                              01534000
015360     IF WS-TRANS-FROM(WS-SEARCH-IX) = FROM-STATUS                 01536000
015380        AND WS-TRANS-TO(WS-SEARCH-IX) = TO-STATUS                 01538000
015400         MOVE 'Y' TO WS-TRANS-FOUND-SW                            01540000
015420     END-IF.                                                      01542000
015440 110-EXIT.                                                        01544000
015460     EXIT.                                                        01546000
