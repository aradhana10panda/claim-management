000100****************************************************************  CLR00100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   CLR00200
000300* ALL RIGHTS RESERVED                                             CLR00300
000400****************************************************************  CLR00400
000500* COPYBOOK:  CLAIMREC                                             CLR00500
000600*                                                                 CLR00600
000700* CLAIM-MASTER-RECORD - ONE OCCURRENCE PER CLAIM ON THE           CLR00700
000800* CLAIMS-MASTER INDEXED FILE.  PRIMARY KEY CLM-CLAIM-NUMBER,      CLR00800
000900* SECONDARY SEQUENCE NUMBER CLM-CLAIM-ID ASSIGNED AT INTAKE.      CLR00900
001000*                                                                 CLR01000
001100* MAINTENANCE HISTORY                                             CLR01100
001200*   2019-03-11  R.OKONJO    ORIGINAL COPYBOOK - CLAIMS REGISTER   CLR01200
001300*                           CONVERSION FROM PAPER INTAKE FORMS    CLR01300
001400*   2019-11-04  R.OKONJO    WIDENED CLM-DESCRIPTION TO X(1000)    CLR01400
001500*                           PER UNDERWRITING REQUEST #1187        CLR01500
001600*   2021-06-22  T.VARGHESE  ADDED CLM-CLAIMANT-PHONE, OPTIONAL    CLR01600
001700*                           FIELD, PER CSR REQUEST #2044          CLR01700
001800*   2023-02-09  T.VARGHESE  SPLIT INCIDENT/CREATED/UPDATED INTO   CLR01800
001900*                           DATE/TIME GROUPS WITH X(19) OVERLAY   CLR01900
002000*                           FOR TIMESTAMP REPORTING, REQ #2611    CLR02000
002100*                                                                 CLR02100
002200****************************************************************  CLR02200
002300 01  CLAIM-MASTER-RECORD.                                         CLR02300
002400     05  CLM-KEY.                                                 CLR02400
002500         10  CLM-CLAIM-NUMBER        PIC X(50).                   CLR02500
002600     05  CLM-CLAIM-ID                PIC 9(9)        COMP-3.      CLR02600
002700     05  CLM-POLICY-NUMBER           PIC X(50).                   CLR02700
002800     05  CLM-CLAIMANT-NAME           PIC X(100).                  CLR02800
002900     05  CLM-CLAIMANT-EMAIL          PIC X(100).                  CLR02900
003000     05  CLM-CLAIMANT-PHONE          PIC X(20).                   CLR03000
003100     05  CLM-DESCRIPTION             PIC X(1000).                 CLR03100
003200     05  CLM-CLAIM-AMOUNT            PIC S9(8)V9(2)  COMP-3.      CLR03200
003300     05  CLM-STATUS                  PIC X(20).                   CLR03300
003400         88  CLM-STAT-SUBMITTED          VALUE 'SUBMITTED'.       CLR03400
003500         88  CLM-STAT-UNDER-REVIEW       VALUE 'UNDER_REVIEW'.    CLR03500
003600         88  CLM-STAT-APPROVED           VALUE 'APPROVED'.        CLR03600
003700         88  CLM-STAT-REJECTED           VALUE 'REJECTED'.        CLR03700
003800         88  CLM-STAT-PAID                VALUE 'PAID'.           CLR03800
003900         88  CLM-STAT-CANCELLED          VALUE 'CANCELLED'.       CLR03900
004000         88  CLM-STAT-IS-TERMINAL        VALUE 'REJECTED'         CLR04000
004100                                               'PAID'             CLR04100
004200                                               'CANCELLED'.       CLR04200
004300     05  CLM-INCIDENT-DT.                                         CLR04300
004400         10  CLM-INCIDENT-DATE       PIC 9(8).                    CLR04400
004500         10  CLM-INCIDENT-TIME       PIC 9(6).                    CLR04500
004600         10  FILLER                  PIC X(5).                    CLR04600
004700     05  CLM-INCIDENT-DT-X REDEFINES CLM-INCIDENT-DT PIC X(19).   CLR04700
004800     05  CLM-CREATED-AT.                                          CLR04800
004900         10  CLM-CREATED-DATE        PIC 9(8).                    CLR04900
005000         10  CLM-CREATED-TIME        PIC 9(6).                    CLR05000
005100         10  FILLER                  PIC X(5).                    CLR05100
005200     05  CLM-CREATED-AT-X REDEFINES CLM-CREATED-AT PIC X(19).     CLR05200
005300     05  CLM-UPDATED-AT.                                          CLR05300
005400         10  CLM-UPDATED-DATE        PIC 9(8).                    CLR05400
005500         10  CLM-UPDATED-TIME        PIC 9(6).                    CLR05500
005600         10  FILLER                  PIC X(5).                    CLR05600
005700     05  CLM-UPDATED-AT-X REDEFINES CLM-UPDATED-AT PIC X(19).     CLR05700
005800     05  FILLER                      PIC X(25).                   CLR05800
