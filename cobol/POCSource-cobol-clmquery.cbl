000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   00020000
000300* ALL RIGHTS RESERVED                                             00030000
000400****************************************************************  00040000
000500* PROGRAM:  CLMQUERY                                              00050000
000600*                                                                 00060000
000700* AUTHOR :  J. SAYLES                                             00070000
000800*                                                                 00080000
000900* ON-DEMAND EXTRACT UTILITY FOR THE CLAIMS REGISTER.  READS A     00090000
001000* DRIVER FILE OF QUERY-CRITERIA RECORDS (ONE REQUEST PER RECORD)  00100000
001100* AND RUNS EACH AGAINST CLAIMS-MASTER.  RECORD-RETURNING MODES    00110000
001200* WRITE ONE CLAIM-RESPONSE PER MATCH TO CLAIM-RESPONSES-OUT;      00120000
001300* SCALAR MODES (EXISTS / COUNT / STATS) DISPLAY THEIR ANSWER TO   00130000
001400* THE JOB LOG - THERE IS NO MASTER-FILE UPDATE IN THIS PROGRAM.   00140000
001500*                                                                 00150000
001600* QRY-MODE VALUES (SEE WORKING-STORAGE FOR THE 88-LEVELS):        00160000
001700*   BYKEY    - EXACT MATCH ON CLAIM-NUMBER OR CLAIM-ID            00170000
001800*   BYPOLCY  - ALL RECORDS FOR A GIVEN POLICY-NUMBER              00180000
001900*   BYEMAIL  - ALL RECORDS FOR A GIVEN CLAIMANT-EMAIL             00190000
002000*   BYNAME   - CLAIMANT-NAME CONTAINS GIVEN TEXT, ANY CASE        00200000
002100*   BYSTATUS - ALL RECORDS WITH A GIVEN STATUS                    00210000
002200*   BYAMT    - ALL RECORDS WITH CLAIM-AMOUNT > GIVEN MINIMUM      00220000
002300*   BYDATE   - ALL RECORDS WITH CREATED-AT IN A GIVEN RANGE       00230000
002400*   COMBIND  - POLICY AND/OR STATUS AND/OR EMAIL, BLANK = SKIP    00240000
002500*   EXISTS   - Y/N WHETHER A CLAIM-NUMBER IS ON THE MASTER        00250000
002600*   CNTSTAT  - COUNT OF RECORDS IN A GIVEN STATUS                 00260000
002700*   STATS    - COUNT/SUM/AVG OF CLAIM-AMOUNT FOR A GIVEN STATUS   00270000
002800*                                                                 00280000
002900****************************************************************  00290000
003000*                    C H A N G E   L O G                          00300000
003100****************************************************************  00310000
003200* 2019-09-23  J.SAYLES    ORIGINAL VERSION.  ADJUSTER LOOKUP      00320000
003300*                         UTILITY, REQ 1130.                      00330000
003400* 2020-07-15  J.SAYLES    ADDED BYNAME AND BYAMT MODES, REQ 1560. 00340000
003500* 1998-11-02  B.KRUPINSKI  Y2K REVIEW - BYDATE RANGE COMPARE      00350000
003600*                         RE-POINTED AT THE FOUR-DIGIT-YEAR       00360000
003700*                         TIMESTAMP FIELDS.  CHECKLIST #0447.     00370000
003800* 2021-11-30  J.SAYLES    ADDED COMBIND MODE FOR THE ADJUSTER     00380000
003900*                         DASHBOARD SCREEN, REQ 2110.             00390000
004000* 2023-04-18  J.SAYLES    ADDED CNTSTAT AND STATS MODES SO THE    00400000
004100*                         MONTH-END PACKAGE NO LONGER HAS TO RUN  00410000
004200*                         CLMSUMRY JUST TO CHECK ONE STATUS.      00420000
004300*                         REQ 2690.                               00430000
004400****************************************************************  00440000
004500 IDENTIFICATION DIVISION.                                         00450000
004600 PROGRAM-ID.     CLMQUERY.                                        00460000
004700 AUTHOR.         J. SAYLES.                                       00470000
004800 INSTALLATION.   MIDLAND STATES CASUALTY GROUP - IT DIVISION.     00480000
004900 DATE-WRITTEN.   09/23/19.                                        00490000
005000 DATE-COMPILED.                                                   00500000
005100 SECURITY.       COMPANY CONFIDENTIAL.                            00510000
005200                                                                  00520000
005300***************************************************************** 00530000
005400 ENVIRONMENT DIVISION.                                            00540000
005500***************************************************************** 00550000
005600 CONFIGURATION SECTION.                                           00560000
005700 SOURCE-COMPUTER.  IBM-390.                                       00570000
005800 OBJECT-COMPUTER.  IBM-390.                                       00580000
005900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00590000
006000                                                                  00600000
006100 INPUT-OUTPUT SECTION.                                            00610000
006200 FILE-CONTROL.                                                    00620000
006300                                                                  00630000
006400     SELECT CLAIM-QUERY-FILE ASSIGN TO CLMQRYI                    00640000
006500            ORGANIZATION IS SEQUENTIAL                            00650000
006600            FILE STATUS  IS WS-CLMQRYI-STATUS.                    00660000
006700                                                                  00670000
006800     SELECT CLAIMS-MASTER   ASSIGN TO CLAIMMAS                    00680000
006900            ORGANIZATION IS INDEXED                               00690000
007000            ACCESS MODE  IS DYNAMIC                               00700000
007100            RECORD KEY   IS CLM-CLAIM-NUMBER                      00710000
007200            ALTERNATE RECORD KEY IS CLM-CLAIM-ID                  00720000
007300            FILE STATUS  IS WS-CLAIMMAS-STATUS.                   00730000
007400                                                                  00740000
007500     SELECT CLAIM-RESP-FILE ASSIGN TO CLMRESPO                    00750000
007600            ORGANIZATION IS SEQUENTIAL                            00760000
007700            FILE STATUS  IS WS-CLMRESPO-STATUS.                   00770000
007800                                                                  00780000
007900***************************************************************** 00790000
008000 DATA DIVISION.                                                   00800000
008100***************************************************************** 00810000
008200 FILE SECTION.                                                    00820000
008300                                                                  00830000
008400 FD  CLAIM-QUERY-FILE                                             00840000
008500     RECORDING MODE IS F.                                         00850000
008600 01  CLAIM-QUERY-RECORD.                                          00860000
008700     05  QRY-MODE                   PIC X(7).                     00870000
008800         88  QRY-BY-KEY                  VALUE 'BYKEY  '.         00880000
008900         88  QRY-BY-POLICY               VALUE 'BYPOLCY'.         00890000
009000         88  QRY-BY-EMAIL                VALUE 'BYEMAIL'.         00900000
009100         88  QRY-BY-NAME                 VALUE 'BYNAME '.         00910000
009200         88  QRY-BY-STATUS               VALUE 'BYSTATUS'.        00920000
009300         88  QRY-BY-AMOUNT               VALUE 'BYAMT  '.         00930000
009400         88  QRY-BY-DATE                 VALUE 'BYDATE '.         00940000
009500         88  QRY-COMBINED                VALUE 'COMBIND'.         00950000
009600         88  QRY-EXISTS                  VALUE 'EXISTS '.         00960000
009700         88  QRY-COUNT-STATUS            VALUE 'CNTSTAT'.         00970000
009800         88  QRY-STATS                   VALUE 'STATS  '.         00980000
009900     05  QRY-CLAIM-ID               PIC 9(9)        COMP-3.       00990000
010000     05  QRY-CLAIM-NUMBER           PIC X(50).                    01000000
010100     05  QRY-POLICY-NUMBER          PIC X(50).                    01010000
010200     05  QRY-CLAIMANT-EMAIL         PIC X(100).                   01020000
010300     05  QRY-NAME-SUBSTR            PIC X(100).                   01030000
010400     05  QRY-STATUS                 PIC X(20).                    01040000
010500     05  QRY-AMOUNT-MIN             PIC S9(8)V9(2)  COMP-3.       01050000
010600     05  QRY-DATE-START             PIC X(19).                    01060000
010700     05  QRY-DATE-END               PIC X(19).                    01070000
010800     05  FILLER                     PIC X(30).                    01080000
010900                                                                  01090000
011000 FD  CLAIMS-MASTER                                                01100000
011100     RECORDING MODE IS F.                                         01110000
011200 COPY CLAIMREC.                                                   01120000
011300                                                                  01130000
011400 FD  CLAIM-RESP-FILE                                              01140000
011500     RECORDING MODE IS F.                                         01150000
011600 COPY CLAIMRSP.                                                   01160000
011700                                                                  01170000
011800***************************************************************** 01180000
011900 WORKING-STORAGE SECTION.                                         01190000
012000***************************************************************** 01200000
012100 01  WS-FILE-STATUS-FIELDS.                                       01210000
012200     05  WS-CLMQRYI-STATUS           PIC X(2)   VALUE SPACES.     01220000
012300     05  WS-CLAIMMAS-STATUS          PIC X(2)   VALUE SPACES.     01230000
012400     05  WS-CLMRESPO-STATUS          PIC X(2)   VALUE SPACES.     01240000
012500*                                                                 01250000
012600 01  WS-SWITCHES.                                                 01260000
012700     05  WS-QRY-EOF-SW               PIC X      VALUE 'N'.        01270000
012800         88  WS-QRY-EOF                  VALUE 'Y'.               01280000
012900     05  WS-MASTER-EOF-SW            PIC X      VALUE 'N'.        01290000
013000         88  WS-MASTER-EOF               VALUE 'Y'.               01300000
013100     05  WS-MASTER-FOUND-SW          PIC X      VALUE 'N'.        01310000
013200         88  WS-MASTER-FOUND             VALUE 'Y'.               01320000
013300     05  WS-LINE-MATCH-SW            PIC X      VALUE 'N'.        01330000
013400         88  WS-LINE-MATCHES             VALUE 'Y'.               01340000
013500*                                                                 01350000
013600 01  REPORT-TOTALS.                                               01360000
013700     05  NUM-QUERIES-RUN             PIC S9(9)  COMP-3  VALUE +0. 01370000
013800     05  NUM-RESPONSES-WRITTEN       PIC S9(9)  COMP-3  VALUE +0. 01380000
013900*                                                                 01390000
014000 01  WS-CASE-FOLD-WORK.                                           01400000
014100     05  WS-NAME-UC                  PIC X(100).                  01410000
014200     05  WS-SUBSTR-UC                PIC X(100).                  01420000
014250     05  FILLER                      PIC X(6)  VALUE SPACES.      01425000
014300 77  WS-SUBSTR-LEN                   PIC S9(4)  COMP  VALUE +0.   01430000
014400 77  WS-SCAN-IX                      PIC S9(4)  COMP  VALUE +0.   01440000
014500 77  WS-MATCH-COUNT                  PIC S9(4)  COMP  VALUE +0.   01450000
014600*                                                                 01460000
014700 77  WS-STAT-COUNT      PIC S9(9)       COMP-3 VALUE +0.          01470000
014800 77  WS-STAT-TOTAL      PIC S9(10)V9(2) COMP-3 VALUE +0.          01480000
014900 77  WS-STAT-AVG        PIC S9(8)V9(2)  COMP-3 VALUE +0.          01490000
015100*                                                                 01510000
015200 77  WS-EXISTS-ANSWER                PIC X(1)   VALUE 'N'.        01520000
015300                                                                  01530000
015310*                                                                 01531000
015320*    DIAGNOSTIC OVERLAYS USED WHEN DUMPING THIS MODULE UNDER THE  01532000
015330*    DEBUGGER - SEE CLMTRANS FOR THE ORIGINAL FORM OF THIS TRICK. 01533000
015340 01  ABEND-TEST                      PIC X(2).                    01534000
015350 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          01535000
015360*                                                                 01536000
015370 01  WS-MATCH-COUNT-DUMP             PIC X(4)  VALUE SPACES.      01537000
015380 01  WS-MATCH-COUNT-DUMP-N REDEFINES WS-MATCH-COUNT-DUMP          01538000
015385                                     PIC S9(4) COMP.              01538500
015390*                                                                 01539000
015392 01  WS-STAT-COUNT-DUMP              PIC X(4)  VALUE SPACES.      01539200
015394 01  WS-STAT-COUNT-DUMP-N REDEFINES WS-STAT-COUNT-DUMP            01539400
015396                                     PIC S9(4) COMP.              01539600
015398*                                                                 01539800
015400***************************************************************** 01540000
015500 PROCEDURE DIVISION.                                              01550000
015600***************************************************************** 01560000
015700 000-MAIN.                                                        01570000
015800     DISPLAY 'CLMQUERY STARTED'.                                  01580000
015900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        01590000
016000     PERFORM 710-READ-QUERY-FILE THRU 710-EXIT.                   01600000
016100     PERFORM 100-PROCESS-QUERY THRU 100-EXIT                      01610000
016200             UNTIL WS-QRY-EOF.                                    01620000
016300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       01630000
016400     DISPLAY 'CLMQUERY - QUERIES RUN        : ' NUM-QUERIES-RUN.  01640000
016500     DISPLAY 'CLMQUERY - RESPONSES WRITTEN   : '                  01650000
016600             NUM-RESPONSES-WRITTEN.                               01660000
016700     GOBACK.                                                      01670000
016800                                                                  01680000
016900 100-PROCESS-QUERY.                                               01690000
017000     ADD +1 TO NUM-QUERIES-RUN.                                   01700000
017100     EVALUATE TRUE                                                01710000
017200        WHEN QRY-BY-KEY                                           01720000
017300             PERFORM 210-QUERY-BY-KEY      THRU 210-EXIT          01730000
017400        WHEN QRY-EXISTS                                           01740000
017500             PERFORM 220-QUERY-EXISTS      THRU 220-EXIT          01750000
017600        WHEN QRY-COUNT-STATUS                                     01760000
017700             PERFORM 230-QUERY-COUNT-STATUS THRU 230-EXIT         01770000
017800        WHEN QRY-STATS                                            01780000
017900             PERFORM 240-QUERY-STATS       THRU 240-EXIT          01790000
018000        WHEN OTHER                                                01800000
018100             PERFORM 250-QUERY-SCAN        THRU 250-EXIT          01810000
018200     END-EVALUATE.                                                01820000
018300     PERFORM 710-READ-QUERY-FILE THRU 710-EXIT.                   01830000
018400 100-EXIT.                                                        01840000
018500     EXIT.                                                        01850000
018600                                                                  01860000
018700***************************************************************** 01870000
018800* 210-QUERY-BY-KEY - EXACT MATCH, EXACTLY 0 OR 1 RESULT.          01880000
018900***************************************************************** 01890000
019000 210-QUERY-BY-KEY.                                                01900000
019100     PERFORM 800-READ-MASTER-BY-KEY THRU 800-EXIT.                01910000
019200     IF WS-MASTER-FOUND                                           01920000
019300         PERFORM 900-BUILD-RESPONSE THRU 900-EXIT                 01930000
019400         WRITE CLAIM-RESPONSE-RECORD                              01940000
019500         ADD +1 TO NUM-RESPONSES-WRITTEN                          01950000
019600     END-IF.                                                      01960000
019700 210-EXIT.                                                        01970000
019800     EXIT.                                                        01980000
019900                                                                  01990000
020000***************************************************************** 02000000
020100* 220-QUERY-EXISTS - Y/N ON A CLAIM-NUMBER, DISPLAYED TO SYSOUT.  02010000
020200***************************************************************** 02020000
020300 220-QUERY-EXISTS.                                                02030000
020400     PERFORM 800-READ-MASTER-BY-KEY THRU 800-EXIT.                02040000
020500     IF WS-MASTER-FOUND                                           02050000
020600         MOVE 'Y' TO WS-EXISTS-ANSWER                             02060000
020700     ELSE                                                         02070000
020800         MOVE 'N' TO WS-EXISTS-ANSWER                             02080000
020900     END-IF.                                                      02090000
021000     DISPLAY 'CLMQUERY EXISTS ' QRY-CLAIM-NUMBER ' = '            02100000
021100             WS-EXISTS-ANSWER.                                    02110000
021200 220-EXIT.                                                        02120000
021300     EXIT.                                                        02130000
021400                                                                  02140000
021500***************************************************************** 02150000
021600* 230-QUERY-COUNT-STATUS - FULL SCAN, COUNT OF A GIVEN STATUS.    02160000
021700***************************************************************** 02170000
021800 230-QUERY-COUNT-STATUS.                                          02180000
021900     MOVE +0 TO WS-STAT-COUNT.                                    02190000
022000     PERFORM 810-START-MASTER-SCAN THRU 810-EXIT.                 02200000
022100     PERFORM 820-READ-MASTER-NEXT  THRU 820-EXIT                  02210000
022200             UNTIL WS-MASTER-EOF.                                 02220000
022300     DISPLAY 'CLMQUERY CNTSTAT ' QRY-STATUS ' = ' WS-STAT-COUNT.  02230000
022400 230-EXIT.                                                        02240000
022500     EXIT.                                                        02250000
022600                                                                  02260000
022700***************************************************************** 02270000
022800* 240-QUERY-STATS - FULL SCAN, COUNT/SUM/AVG FOR A GIVEN STATUS.  02280000
022900* RULE 12 - AVG ROUNDED HALF-UP, ZERO IF COUNT IS ZERO.           02290000
023000***************************************************************** 02300000
023100 240-QUERY-STATS.                                                 02310000
023200     MOVE +0 TO WS-STAT-COUNT.                                    02320000
023300     MOVE +0 TO WS-STAT-TOTAL.                                    02330000
023400     MOVE +0 TO WS-STAT-AVG.                                      02340000
023500     PERFORM 810-START-MASTER-SCAN THRU 810-EXIT.                 02350000
023600     PERFORM 820-READ-MASTER-NEXT  THRU 820-EXIT                  02360000
023700             UNTIL WS-MASTER-EOF.                                 02370000
023800     IF WS-STAT-COUNT > 0                                         02380000
023900         COMPUTE WS-STAT-AVG ROUNDED =                            02390000
024000                 WS-STAT-TOTAL / WS-STAT-COUNT                    02400000
024100     END-IF.                                                      02410000
024150     MOVE WS-STAT-COUNT TO WS-STAT-COUNT-DUMP-N.                  02415000
024200     DISPLAY 'CLMQUERY STATS ' QRY-STATUS ' COUNT=' WS-STAT-COUNT 02420000
024300             ' TOTAL=' WS-STAT-TOTAL ' AVG=' WS-STAT-AVG.         02430000
024400 240-EXIT.                                                        02440000
024500     EXIT.                                                        02450000
024600                                                                  02460000
024700***************************************************************** 02470000
024800* 250-QUERY-SCAN - THE REMAINING MODES (BYPOLCY/BYEMAIL/BYNAME/   02480000
024900* BYSTATUS/BYAMT/BYDATE/COMBIND) ARE ALL FULL-SCAN-AND-FILTER     02490000
025000* QUERIES - ONE RESPONSE WRITTEN PER MATCHING MASTER RECORD.      02500000
025100***************************************************************** 02510000
025200 250-QUERY-SCAN.                                                  02520000
025300     PERFORM 810-START-MASTER-SCAN THRU 810-EXIT.                 02530000
025400     PERFORM 820-READ-MASTER-NEXT  THRU 820-EXIT                  02540000
025500             UNTIL WS-MASTER-EOF.                                 02550000
025600 250-EXIT.                                                        02560000
025700     EXIT.                                                        02570000
025800                                                                  02580000
025900***************************************************************** 02590000
026000* 800/810/820 - MASTER-FILE ACCESS PARAGRAPHS SHARED BY ALL THE   02600000
026100* QUERY MODES ABOVE.                                              02610000
026200***************************************************************** 02620000
026300 800-READ-MASTER-BY-KEY.                                          02630000
026400     MOVE 'N' TO WS-MASTER-FOUND-SW.                              02640000
026500     IF QRY-CLAIM-NUMBER NOT = SPACES                             02650000
026600         MOVE QRY-CLAIM-NUMBER TO CLM-CLAIM-NUMBER                02660000
026700         READ CLAIMS-MASTER KEY IS CLM-CLAIM-NUMBER               02670000
026800             INVALID KEY CONTINUE                                 02680000
026900             NOT INVALID KEY MOVE 'Y' TO WS-MASTER-FOUND-SW       02690000
027000         END-READ                                                 02700000
027100     ELSE                                                         02710000
027200         MOVE QRY-CLAIM-ID TO CLM-CLAIM-ID                        02720000
027300         READ CLAIMS-MASTER KEY IS CLM-CLAIM-ID                   02730000
027400             INVALID KEY CONTINUE                                 02740000
027500             NOT INVALID KEY MOVE 'Y' TO WS-MASTER-FOUND-SW       02750000
027600         END-READ                                                 02760000
027700     END-IF.                                                      02770000
027800 800-EXIT.                                                        02780000
027900     EXIT.                                                        02790000
028000                                                                  02800000
028100 810-START-MASTER-SCAN.                                           02810000
028200     MOVE 'N' TO WS-MASTER-EOF-SW.                                02820000
028300     MOVE LOW-VALUES TO CLM-CLAIM-NUMBER.                         02830000
028400     START CLAIMS-MASTER KEY NOT < CLM-CLAIM-NUMBER               02840000
028500         INVALID KEY MOVE 'Y' TO WS-MASTER-EOF-SW.                02850000
028600 810-EXIT.                                                        02860000
028700     EXIT.                                                        02870000
028800                                                                  02880000
028900 820-READ-MASTER-NEXT.                                            02890000
029000     READ CLAIMS-MASTER NEXT RECORD                               02900000
029100         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.                     02910000
029200     IF NOT WS-MASTER-EOF                                         02920000
029300         PERFORM 1000-MATCHES-CRITERIA THRU 1000-EXIT             02930000
029400         IF WS-LINE-MATCHES                                       02940000
029500             EVALUATE TRUE                                        02950000
029600                WHEN QRY-COUNT-STATUS                             02960000
029700                     ADD +1 TO WS-STAT-COUNT                      02970000
029800                WHEN QRY-STATS                                    02980000
029900                     ADD +1 TO WS-STAT-COUNT                      02990000
030000                     ADD CLM-CLAIM-AMOUNT TO WS-STAT-TOTAL        03000000
030100                WHEN OTHER                                        03010000
030200                     PERFORM 900-BUILD-RESPONSE THRU 900-EXIT     03020000
030300                     WRITE CLAIM-RESPONSE-RECORD                  03030000
030400                     ADD +1 TO NUM-RESPONSES-WRITTEN              03040000
030500             END-EVALUATE                                         03050000
030600         END-IF                                                   03060000
030700     END-IF.                                                      03070000
030800 820-EXIT.                                                        03080000
030900     EXIT.                                                        03090000
031000                                                                  03100000
031100***************************************************************** 03110000
031200* 1000-MATCHES-CRITERIA - TESTS THE CURRENT CLAIMS-MASTER RECORD  03120000
031300* AGAINST THE CRITERIA CARRIED ON THE CURRENT QUERY RECORD.       03130000
031400***************************************************************** 03140000
031500 1000-MATCHES-CRITERIA.                                           03150000
031600     MOVE 'N' TO WS-LINE-MATCH-SW.                                03160000
031700     EVALUATE TRUE                                                03170000
031800        WHEN QRY-BY-POLICY                                        03180000
031900             IF CLM-POLICY-NUMBER = QRY-POLICY-NUMBER             03190000
032000                 MOVE 'Y' TO WS-LINE-MATCH-SW                     03200000
032100             END-IF                                               03210000
032200        WHEN QRY-BY-EMAIL                                         03220000
032300             IF CLM-CLAIMANT-EMAIL = QRY-CLAIMANT-EMAIL           03230000
032400                 MOVE 'Y' TO WS-LINE-MATCH-SW                     03240000
032500             END-IF                                               03250000
032600        WHEN QRY-BY-NAME                                          03260000
032700             PERFORM 1100-CHECK-NAME-CONTAINS THRU 1100-EXIT      03270000
032800        WHEN QRY-BY-STATUS                                        03280000
032900        WHEN QRY-COUNT-STATUS                                     03290000
033000        WHEN QRY-STATS                                            03300000
033100             IF CLM-STATUS = QRY-STATUS                           03310000
033200                 MOVE 'Y' TO WS-LINE-MATCH-SW                     03320000
033300             END-IF                                               03330000
033400        WHEN QRY-BY-AMOUNT                                        03340000
033500             IF CLM-CLAIM-AMOUNT > QRY-AMOUNT-MIN                 03350000
033600                 MOVE 'Y' TO WS-LINE-MATCH-SW                     03360000
033700             END-IF                                               03370000
033800        WHEN QRY-BY-DATE                                          03380000
033900             IF CLM-CREATED-AT-X >= QRY-DATE-START                03390000
034000                AND CLM-CREATED-AT-X <= QRY-DATE-END              03400000
034100                 MOVE 'Y' TO WS-LINE-MATCH-SW                     03410000
034200             END-IF                                               03420000
034300        WHEN QRY-COMBINED                                         03430000
034400             PERFORM 1200-CHECK-COMBINED THRU 1200-EXIT           03440000
034500     END-EVALUATE.                                                03450000
034600 1000-EXIT.                                                       03460000
034700     EXIT.                                                        03470000
034800                                                                  03480000
034900***************************************************************** 03490000
035000* 1100-CHECK-NAME-CONTAINS - RULE 13 - CASE-INSENSITIVE PARTIAL   03500000
035100* MATCH.  BOTH SIDES ARE FOLDED TO UPPER CASE WITH INSPECT        03510000
035200* CONVERTING (NO INTRINSIC FUNCTION), THEN THE SUBSTRING'S        03520000
035300* "ACTUAL" LENGTH IS FOUND BY SCANNING FOR THE LAST NON-SPACE,    03530000
035400* AND INSPECT TALLYING FOR ALL COUNTS THE OCCURRENCES.            03540000
035500***************************************************************** 03550000
035600 1100-CHECK-NAME-CONTAINS.                                        03560000
035700     MOVE CLM-CLAIMANT-NAME  TO WS-NAME-UC.                       03570000
035800     MOVE QRY-NAME-SUBSTR    TO WS-SUBSTR-UC.                     03580000
035900     INSPECT WS-NAME-UC   CONVERTING                              03590000
036000             'abcdefghijklmnopqrstuvwxyz'                         03600000
036100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     03610000
036200     INSPECT WS-SUBSTR-UC CONVERTING                              03620000
036300             'abcdefghijklmnopqrstuvwxyz'                         03630000
036400             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     03640000
036500     MOVE 100 TO WS-SCAN-IX.                                      03650000
036520     PERFORM 1110-BACKSCAN-ONE THRU 1110-EXIT                     03652000
036540             UNTIL WS-SCAN-IX = 0                                 03654000
036560             OR WS-SUBSTR-UC(WS-SCAN-IX:1) NOT = SPACE.           03656000
037000     MOVE WS-SCAN-IX TO WS-SUBSTR-LEN.                            03700000
037100     IF WS-SUBSTR-LEN = 0                                         03710000
037200         MOVE 'Y' TO WS-LINE-MATCH-SW                             03720000
037300         GO TO 1100-EXIT                                          03730000
037400     END-IF.                                                      03740000
037500     MOVE 0 TO WS-MATCH-COUNT.                                    03750000
037600     INSPECT WS-NAME-UC TALLYING WS-MATCH-COUNT                   03760000
037700             FOR ALL WS-SUBSTR-UC(1:WS-SUBSTR-LEN).               03770000
037800     IF WS-MATCH-COUNT > 0                                        03780000
037900         MOVE 'Y' TO WS-LINE-MATCH-SW                             03790000
037950     END-IF.                                                      03795000
037960     MOVE WS-MATCH-COUNT TO WS-MATCH-COUNT-DUMP-N.                03796000
038000*                                                                 03800000
038100 1100-EXIT.                                                       03810000
038200     EXIT.                                                        03820000
038220                                                                  03822000
038240 1110-BACKSCAN-ONE.                                               03824000
038260     SUBTRACT 1 FROM WS-SCAN-IX.                                  03826000
038280 1110-EXIT.                                                       03828000
038300     EXIT.                                                        03830000
038300                                                                  03830000
038400***************************************************************** 03840000
038500* 1200-CHECK-COMBINED - POLICY AND/OR STATUS AND/OR EMAIL, WITH   03850000
038600* A BLANK CRITERION TREATED AS "DO NOT APPLY".                    03860000
038700***************************************************************** 03870000
038800 1200-CHECK-COMBINED.                                             03880000
038900     MOVE 'Y' TO WS-LINE-MATCH-SW.                                03890000
039000     IF QRY-POLICY-NUMBER NOT = SPACES                            03900000
039100             AND CLM-POLICY-NUMBER NOT = QRY-POLICY-NUMBER        03910000
039200         MOVE 'N' TO WS-LINE-MATCH-SW                             03920000
039300         GO TO 1200-EXIT                                          03930000
039400     END-IF.                                                      03940000
039500     IF QRY-STATUS NOT = SPACES                                   03950000
039600             AND CLM-STATUS NOT = QRY-STATUS                      03960000
039700         MOVE 'N' TO WS-LINE-MATCH-SW                             03970000
039800         GO TO 1200-EXIT                                          03980000
039900     END-IF.                                                      03990000
040000     IF QRY-CLAIMANT-EMAIL NOT = SPACES                           04000000
040100             AND CLM-CLAIMANT-EMAIL NOT = QRY-CLAIMANT-EMAIL      04010000
040200         MOVE 'N' TO WS-LINE-MATCH-SW                             04020000
040300     END-IF.                                                      04030000
040400 1200-EXIT.                                                       04040000
040500     EXIT.                                                        04050000
040600                                                                  04060000
040700***************************************************************** 04070000
040800* 700/710/790 - HOUSEKEEPING PARAGRAPHS.                          04080000
040900***************************************************************** 04090000
041000 700-OPEN-FILES.                                                  04100000
041100     OPEN INPUT  CLAIM-QUERY-FILE.                                04110000
041200     OPEN INPUT  CLAIMS-MASTER.                                   04120000
041300     OPEN OUTPUT CLAIM-RESP-FILE.                                 04130000
041400     IF WS-CLMQRYI-STATUS NOT = '00'                              04140000
041500         DISPLAY 'ERROR OPENING QUERY FILE. RC:' WS-CLMQRYI-STATUS04150000
041600         MOVE 16 TO RETURN-CODE                                   04160000
041700         MOVE 'Y' TO WS-QRY-EOF-SW                                04170000
041800     END-IF.                                                      04180000
041900     IF WS-CLAIMMAS-STATUS NOT = '00'                             04190000
042000         DISPLAY 'ERROR OPENING CLAIMS MASTER. RC:'               04200000
042100                 WS-CLAIMMAS-STATUS                               04210000
042200         MOVE 16 TO RETURN-CODE                                   04220000
042300         MOVE 'Y' TO WS-QRY-EOF-SW                                04230000
042400     END-IF.                                                      04240000
042500 700-EXIT.                                                        04250000
042600     EXIT.                                                        04260000
042700                                                                  04270000
042800 710-READ-QUERY-FILE.                                             04280000
042900     READ CLAIM-QUERY-FILE                                        04290000
043000         AT END MOVE 'Y' TO WS-QRY-EOF-SW.                        04300000
043010*    MOVE SPACES TO ABEND-TEST                                    04301000
043020*    ADD 1 TO ABEND-TEST-N                                        04302000
043100 710-EXIT.                                                        04310000
043200     EXIT.                                                        04320000
043300                                                                  04330000
043400 790-CLOSE-FILES.                                                 04340000
043500     CLOSE CLAIM-QUERY-FILE.                                      04350000
043600     CLOSE CLAIMS-MASTER.                                         04360000
043700     CLOSE CLAIM-RESP-FILE.                                       04370000
043800 790-EXIT.                                                        04380000
043900     EXIT.                                                        04390000
044000                                                                  04400000
044100***************************************************************** 04410000
044200* 900-BUILD-RESPONSE - MOVE THE CURRENT MASTER RECORD TO A        04420000
044300* CLAIM-RESPONSE-RECORD PLUS THE DERIVED LIFECYCLE FLAGS.         04430000
044400***************************************************************** 04440000
044500 900-BUILD-RESPONSE.                                              04450000
044600     MOVE CLM-CLAIM-ID          TO RSP-CLAIM-ID.                  04460000
044700     MOVE CLM-CLAIM-NUMBER      TO RSP-CLAIM-NUMBER.              04470000
044800     MOVE CLM-POLICY-NUMBER     TO RSP-POLICY-NUMBER.             04480000
044900     MOVE CLM-CLAIMANT-NAME     TO RSP-CLAIMANT-NAME.             04490000
045000     MOVE CLM-CLAIMANT-EMAIL    TO RSP-CLAIMANT-EMAIL.            04500000
045100     MOVE CLM-CLAIMANT-PHONE    TO RSP-CLAIMANT-PHONE.            04510000
045200     MOVE CLM-DESCRIPTION       TO RSP-DESCRIPTION.               04520000
045300     MOVE CLM-CLAIM-AMOUNT      TO RSP-CLAIM-AMOUNT.              04530000
045400     MOVE CLM-STATUS            TO RSP-STATUS.                    04540000
045500     MOVE CLM-INCIDENT-DATE     TO RSP-INCIDENT-DATE.             04550000
045600     MOVE CLM-INCIDENT-TIME     TO RSP-INCIDENT-TIME.             04560000
045700     MOVE CLM-CREATED-AT-X      TO RSP-CREATED-AT.                04570000
045800     MOVE CLM-UPDATED-AT-X      TO RSP-UPDATED-AT.                04580000
045900     IF CLM-STAT-IS-TERMINAL                                      04590000
046000         MOVE 'Y' TO RSP-IS-TERMINAL                              04600000
046100     ELSE                                                         04610000
046200         MOVE 'N' TO RSP-IS-TERMINAL                              04620000
046300     END-IF.                                                      04630000
046400     IF CLM-STAT-PAID                                             04640000
046500         MOVE 'Y' TO RSP-IS-SUCCESSFUL                            04650000
046600     ELSE                                                         04660000
046700         MOVE 'N' TO RSP-IS-SUCCESSFUL                            04670000
046800     END-IF.                                                      04680000
046900 900-EXIT.                                                        04690000
047000     EXIT.                                                        04700000
