000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   00020000
000300* ALL RIGHTS RESERVED                                             00030000
000400****************************************************************  00040000
000500* PROGRAM:  CLMMAINT                                              00050000
000600*                                                                 00060000
000700* AUTHOR :  R. Okonjo                                             00070000
000800*                                                                 00080000
000900* READS THE CLAIM-TRANSACTIONS-IN SEQUENTIAL FILE AND APPLIES     00090000
001000* EACH ADD / UPDATE / DELETE / STCHG TRANSACTION AGAINST THE      00100000
001100* CLAIMS-MASTER INDEXED FILE.  SUCCESSFUL TRANSACTIONS ARE        00110000
001200* ECHOED TO CLAIM-RESPONSES-OUT; REJECTED ONES ARE WRITTEN TO     00120000
001300* CLAIM-ERRORS-OUT WITH A REASON AND THE RUN CONTINUES WITH THE   00130000
001400* NEXT TRANSACTION.                                               00140000
001500*                                                                 00150000
001600* TRANSACTION FILE RECORD DESCRIPTIONS - SEE COPYBOOK CLAIMTRN.   00160000
001700*     TRAN-CODE 'ADD   '    - NEW CLAIM INTAKE                    00170000
001800*               'UPDATE'    - FIELD-LEVEL CHANGE TO AN EXISTING   00180000
001900*                             CLAIM, MAY INCLUDE A STATUS CHANGE  00190000
002000*               'DELETE'    - REMOVE A SUBMITTED CLAIM            00200000
002100*               'STCHG '    - STATUS-ONLY CHANGE, NO OTHER FIELDS 00210000
002200*                                                                 00220000
002300****************************************************************  00230000
002400*                    C H A N G E   L O G                          00240000
002500****************************************************************  00250000
002600* 2019-03-11  R.OKONJO    ORIGINAL VERSION.  CLAIMS REGISTER      00260000
002700*                         CONVERSION FROM PAPER INTAKE, REQ 1066. 00270000
002800* 2019-11-04  R.OKONJO    WIDENED DESCRIPTION FIELD, REQ 1187.    00280000
002900* 2020-02-19  R.OKONJO    CLAIM-NUMBER COLLISION RETRY RAISED     00290000
003000*                         FROM 3 ATTEMPTS TO 10, PROBLEM #1244.   00300000
003100* 1998-11-02  B.KRUPINSKI  Y2K REVIEW - CENTURY WINDOW ADDED TO   00310000
003200*                         THE CLAIM-NUMBER YEAR AND TO THE        00320000
003300*                         INCIDENT-DATE EDITS.  CHECKLIST #0447.  00330000
003400*                         (MODULE LATER RE-WRITTEN - SEE BELOW -  00340000
003500*                         ENTRY KEPT FOR THE AUDIT TRAIL.)        00350000
003600* 2021-06-22  T.VARGHESE  ADDED OPTIONAL CLAIMANT-PHONE EDIT,     00360000
003700*                         REQ 2044.                               00370000
003800* 2022-08-30  T.VARGHESE  PULLED STATUS-TRANSITION RULES OUT TO   00380000
003900*                         CALLED SUBPROGRAM CLMTRANS, REQ 2388.   00390000
004000*                         ADDED STCHG TRANSACTION CODE.           00400000
004100* 2023-02-09  T.VARGHESE  SWITCHED CLAIMS-MASTER FROM SEQUENTIAL  00410000
004200*                         OLD-MASTER/NEW-MASTER UPDATE TO AN      00420000
004300*                         INDEXED FILE WITH RANDOM UPDATE, REQ    00430000
004400*                         2611.  CLAIM-ID IS NOW AN ALTERNATE     00440000
004500*                         KEY INSTEAD OF THE SORT KEY.            00450000
004600* 2024-01-18  T.VARGHESE  DELETE TRANSACTION NOW CHECKS STATUS    00460000
004700*                         BEFORE REMOVING THE RECORD - WE WERE    00470000
004800*                         LETTING PAID CLAIMS BE DELETED, PROBLEM 00480000
004900*                         TICKET #3102.                           00490000
005000****************************************************************  00500000
005100 IDENTIFICATION DIVISION.                                         00510000
005200 PROGRAM-ID.     CLMMAINT.                                        00520000
005300 AUTHOR.         R. OKONJO.                                       00530000
005400 INSTALLATION.   MIDLAND STATES CASUALTY GROUP - IT DIVISION.     00540000
005500 DATE-WRITTEN.   03/11/19.                                        00550000
005600 DATE-COMPILED.                                                   00560000
005700 SECURITY.       COMPANY CONFIDENTIAL.                            00570000
005800                                                                  00580000
005900***************************************************************** 00590000
006000 ENVIRONMENT DIVISION.                                            00600000
006100***************************************************************** 00610000
006200 CONFIGURATION SECTION.                                           00620000
006300 SOURCE-COMPUTER.  IBM-390.                                       00630000
006400 OBJECT-COMPUTER.  IBM-390.                                       00640000
006500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00650000
006600                                                                  00660000
006700 INPUT-OUTPUT SECTION.                                            00670000
006800 FILE-CONTROL.                                                    00680000
006900                                                                  00690000
007000     SELECT CLAIM-TRAN-FILE ASSIGN TO CLMTRANI                    00700000
007100            ORGANIZATION IS SEQUENTIAL                            00710000
007200            FILE STATUS  IS WS-CLMTRANI-STATUS.                   00720000
007300                                                                  00730000
007400     SELECT CLAIMS-MASTER   ASSIGN TO CLAIMMAS                    00740000
007500            ORGANIZATION IS INDEXED                               00750000
007600            ACCESS MODE  IS DYNAMIC                               00760000
007700            RECORD KEY   IS CLM-CLAIM-NUMBER                      00770000
007800            ALTERNATE RECORD KEY IS CLM-CLAIM-ID                  00780000
007900            FILE STATUS  IS WS-CLAIMMAS-STATUS.                   00790000
008000                                                                  00800000
008100     SELECT CLAIM-RESP-FILE ASSIGN TO CLMRESPO                    00810000
008200            ORGANIZATION IS SEQUENTIAL                            00820000
008300            FILE STATUS  IS WS-CLMRESPO-STATUS.                   00830000
008400                                                                  00840000
008500     SELECT CLAIM-ERR-FILE  ASSIGN TO CLMERRO                     00850000
008600            ORGANIZATION IS SEQUENTIAL                            00860000
008700            FILE STATUS  IS WS-CLMERRO-STATUS.                    00870000
008800                                                                  00880000
008900***************************************************************** 00890000
009000 DATA DIVISION.                                                   00900000
009100***************************************************************** 00910000
009200 FILE SECTION.                                                    00920000
009300                                                                  00930000
009400 FD  CLAIM-TRAN-FILE                                              00940000
009500     RECORDING MODE IS F.                                         00950000
009600 COPY CLAIMTRN.                                                   00960000
009700                                                                  00970000
009800 FD  CLAIMS-MASTER                                                00980000
009900     RECORDING MODE IS F.                                         00990000
010000 COPY CLAIMREC.                                                   01000000
010100                                                                  01010000
010200 FD  CLAIM-RESP-FILE                                              01020000
010300     RECORDING MODE IS F.                                         01030000
010400 COPY CLAIMRSP.                                                   01040000
010500                                                                  01050000
010600 FD  CLAIM-ERR-FILE                                               01060000
010700     RECORDING MODE IS F.                                         01070000
010800 01  CLAIM-ERROR-RECORD.                                          01080000
010900     05  ERR-TRAN-CODE               PIC X(6).                    01090000
011000     05  FILLER                      PIC X(2)   VALUE SPACES.     01100000
011100     05  ERR-CLAIM-KEY               PIC X(50).                   01110000
011200     05  FILLER                      PIC X(2)   VALUE SPACES.     01120000
011300     05  ERR-REASON                  PIC X(60).                   01130000
011400     05  FILLER                      PIC X(12)  VALUE SPACES.     01140000
011500                                                                  01150000
011600***************************************************************** 01160000
011700 WORKING-STORAGE SECTION.                                         01170000
011800***************************************************************** 01180000
011900 01  WS-FILE-STATUS-FIELDS.                                       01190000
012000     05  WS-CLMTRANI-STATUS          PIC X(2)   VALUE SPACES.     01200000
012100     05  WS-CLAIMMAS-STATUS          PIC X(2)   VALUE SPACES.     01210000
012200     05  WS-CLMRESPO-STATUS          PIC X(2)   VALUE SPACES.     01220000
012300     05  WS-CLMERRO-STATUS           PIC X(2)   VALUE SPACES.     01230000
012400*                                                                 01240000
012500 01  WS-SWITCHES.                                                 01250000
012600     05  WS-TRAN-EOF-SW              PIC X      VALUE 'N'.        01260000
012700         88  WS-TRAN-EOF                 VALUE 'Y'.               01270000
012800     05  WS-MASTER-FOUND-SW          PIC X      VALUE 'N'.        01280000
012900         88  WS-MASTER-FOUND             VALUE 'Y'.               01290000
013000     05  WS-VALID-SW                 PIC X      VALUE 'Y'.        01300000
013100         88  WS-CLAIM-VALID              VALUE 'Y'.               01310000
013200     05  WS-GEN-OK-SW                PIC X      VALUE 'N'.        01320000
013300         88  WS-GEN-OK                   VALUE 'Y'.               01330000
013400     05  WS-TRANS-VALID-SW           PIC X      VALUE 'N'.        01340000
013500         88  WS-TRANS-OK                 VALUE 'Y'.               01350000
013550     05  WS-CALL-FROM-TERM-SW        PIC X      VALUE 'N'.        01355000
013560     05  WS-CALL-TO-SUCC-SW          PIC X      VALUE 'N'.        01356000
013600*                                                                 01360000
013700 01  SYSTEM-DATE-AND-TIME.                                        01370000
013800     05  CURRENT-DATE.                                            01380000
013900         10  CURRENT-YEAR            PIC 9(2).                    01390000
014000         10  CURRENT-MONTH           PIC 9(2).                    01400000
014100         10  CURRENT-DAY             PIC 9(2).                    01410000
014200     05  CURRENT-TIME.                                            01420000
014300         10  CURRENT-HOUR            PIC 9(2).                    01430000
014400         10  CURRENT-MINUTE          PIC 9(2).                    01440000
014500         10  CURRENT-SECOND          PIC 9(2).                    01450000
014600         10  CURRENT-HNDSEC          PIC 9(2).                    01460000
014700 77  WS-CURRENT-CENTURY              PIC 9(2).                    01470000
014800 77  WS-TODAY-8                      PIC 9(8).                    01480000
014900 01  WS-TODAY-8-G.                                                01490000
015000     05  WS-TODAY-YYYY               PIC 9(4).                    01500000
015100     05  WS-TODAY-MM                 PIC 9(2).                    01510000
015200     05  WS-TODAY-DD                 PIC 9(2).                    01520000
015300 01  WS-TODAY-8-R REDEFINES WS-TODAY-8-G PIC 9(8).                01530000
015400 01  WS-CUTOFF-8-G.                                               01540000
015500     05  WS-CUTOFF-YYYY              PIC 9(4).                    01550000
015600     05  WS-CUTOFF-MM                PIC 9(2).                    01560000
015700     05  WS-CUTOFF-DD                PIC 9(2).                    01570000
015800 01  WS-CUTOFF-8-R REDEFINES WS-CUTOFF-8-G PIC 9(8).              01580000
015900 01  WS-TIMESTAMP-19.                                             01590000
016000     05  WS-TS-DATE                  PIC 9(8).                    01600000
016100     05  WS-TS-TIME                  PIC 9(6).                    01610000
016200     05  FILLER                      PIC X(5).                    01620000
016300 01  WS-TIMESTAMP-19-X REDEFINES WS-TIMESTAMP-19 PIC X(19).       01630000
016400*                                                                 01640000
016500 01  WS-CLAIM-ID-CONTROL.                                         01650000
016600     05  WS-NEXT-CLAIM-ID            PIC 9(9)   COMP-3 VALUE +1.  01660000
016700*                                                                 01670000
016800 77  WS-GEN-ATTEMPT                  PIC S9(4)  COMP   VALUE +0.  01680000
016820 77  WS-GEN-SEED                     PIC S9(9)  COMP   VALUE +0.  01682000
016840 77  WS-GEN-QUOTIENT                 PIC S9(9)  COMP   VALUE +0.  01684000
016860 77  WS-GEN-RANDOM-6                 PIC 9(6)          VALUE 0.   01686000
016880 77  WS-GEN-YEAR-4                   PIC 9(4)          VALUE 0.   01688000
016900 01  WS-CANDIDATE-NUMBER.                                         01690000
017000     05  FILLER                      PIC X(4)   VALUE 'CLM-'.     01700000
017100     05  WS-CAND-YEAR                PIC 9(4).                    01710000
017200     05  FILLER                      PIC X(1)   VALUE '-'.        01720000
017300     05  WS-CAND-RANDOM              PIC 9(6).                    01730000
017400     05  FILLER                      PIC X(35)  VALUE SPACES.     01740000
018000*                                                                 01800000
018100 77  WS-VALID-REASON                 PIC X(60)  VALUE SPACES.     01810000
018150 77  WS-GENERIC-MAXLEN               PIC S9(4)  COMP.             01815000
018160 77  WS-GENERIC-MINLEN               PIC S9(4)  COMP.             01816000
018170 77  WS-GENERIC-LEN                  PIC S9(4)  COMP.             01817000
018180 77  WS-SCAN-IX                      PIC S9(4)  COMP.             01818000
018190 77  WS-AT-POS                       PIC S9(4)  COMP.             01819000
018200 01  WS-GENERIC-WORK.                                             01820000
018300     05  WS-GENERIC-FIELD            PIC X(1000).                 01830000
018900     05  WS-DOT-POS                  PIC S9(4)  COMP.             01890000
019000     05  WS-PHONE-OFFSET             PIC S9(4)  COMP.             01900000
019100     05  WS-PHONE-CLASSLEN          PIC S9(4)  COMP.              01910000
019200     05  WS-CHAR-OK-SW               PIC X      VALUE 'Y'.        01920000
019300         88  WS-CHAR-OK                  VALUE 'Y'.               01930000
019400     05  WS-ONE-CHAR                 PIC X.                       01940000
019500*                                                                 01950000
019600 01  REPORT-TOTALS.                                               01960000
019700     05  NUM-TRAN-RECS               PIC S9(9)  COMP-3  VALUE +0. 01970000
019800     05  NUM-TRAN-ERRORS             PIC S9(9)  COMP-3  VALUE +0. 01980000
019900     05  NUM-ADD-REQUESTS            PIC S9(9)  COMP-3  VALUE +0. 01990000
020000     05  NUM-ADD-PROCESSED           PIC S9(9)  COMP-3  VALUE +0. 02000000
020100     05  NUM-UPDATE-REQUESTS         PIC S9(9)  COMP-3  VALUE +0. 02010000
020200     05  NUM-UPDATE-PROCESSED        PIC S9(9)  COMP-3  VALUE +0. 02020000
020300     05  NUM-DELETE-REQUESTS         PIC S9(9)  COMP-3  VALUE +0. 02030000
020400     05  NUM-DELETE-PROCESSED        PIC S9(9)  COMP-3  VALUE +0. 02040000
020500     05  NUM-STCHG-REQUESTS          PIC S9(9)  COMP-3  VALUE +0. 02050000
020600     05  NUM-STCHG-PROCESSED         PIC S9(9)  COMP-3  VALUE +0. 02060000
020700***************************************************************** 02070000
020800 PROCEDURE DIVISION.                                              02080000
020900***************************************************************** 02090000
021000 000-MAIN.                                                        02100000
021100     ACCEPT CURRENT-DATE FROM DATE.                               02110000
021200     ACCEPT CURRENT-TIME FROM TIME.                               02120000
021300     DISPLAY 'CLMMAINT STARTED DATE = ' CURRENT-MONTH '/'         02130000
021400             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         02140000
021500                                                                  02150000
021600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        02160000
021700     PERFORM 705-DETERMINE-NEXT-ID THRU 705-EXIT.                 02170000
021800     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    02180000
021900     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               02190000
022000             UNTIL WS-TRAN-EOF.                                   02200000
022100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       02210000
022200                                                                  02220000
022300     DISPLAY 'CLMMAINT - TRANSACTIONS READ     : ' NUM-TRAN-RECS. 02230000
022400     DISPLAY 'CLMMAINT - TRANSACTIONS IN ERROR  : '               02240000
022410            NUM-TRAN-ERRORS.                                      02241000
022500     DISPLAY 'CLMMAINT - ADD    REQ/PROCESSED   : '               02250000
022510            NUM-ADD-REQUESTS '/' NUM-ADD-PROCESSED.               02251000
022700     DISPLAY 'CLMMAINT - UPDATE REQ/PROCESSED   : '               02270000
022800             NUM-UPDATE-REQUESTS '/' NUM-UPDATE-PROCESSED.        02280000
022900     DISPLAY 'CLMMAINT - DELETE REQ/PROCESSED   : '               02290000
023000             NUM-DELETE-REQUESTS '/' NUM-DELETE-PROCESSED.        02300000
023100     DISPLAY 'CLMMAINT - STCHG  REQ/PROCESSED   : '               02310000
023200             NUM-STCHG-REQUESTS '/' NUM-STCHG-PROCESSED.          02320000
023300     GOBACK.                                                      02330000
023400                                                                  02340000
023500 100-PROCESS-TRANSACTIONS.                                        02350000
023600     ADD +1 TO NUM-TRAN-RECS.                                     02360000
023700     MOVE 'Y' TO WS-VALID-SW.                                     02370000
023800     EVALUATE TRUE                                                02380000
023900        WHEN TRAN-IS-ADD                                          02390000
024000             PERFORM 210-PROCESS-ADD-TRAN    THRU 210-EXIT        02400000
024100        WHEN TRAN-IS-UPDATE                                       02410000
024200             PERFORM 200-PROCESS-UPDATE-TRAN  THRU 200-EXIT       02420000
024300        WHEN TRAN-IS-DELETE                                       02430000
024400             PERFORM 220-PROCESS-DELETE-TRAN  THRU 220-EXIT       02440000
024500        WHEN TRAN-IS-STCHG                                        02450000
024600             PERFORM 230-PROCESS-STATUS-TRAN  THRU 230-EXIT       02460000
024700        WHEN OTHER                                                02470000
024800             MOVE 'INVALID TRANSACTION CODE'   TO WS-VALID-REASON 02480000
024900             PERFORM 299-REPORT-BAD-TRAN       THRU 299-EXIT      02490000
025000     END-EVALUATE.                                                02500000
025100     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    02510000
025200 100-EXIT.                                                        02520000
025300     EXIT.                                                        02530000
025400                                                                  02540000
025500***************************************************************** 02550000
025600* 210-PROCESS-ADD-TRAN - CLAIM INTAKE.  COPIES THE TRANSACTION    02560000
025700* INTO A NEW MASTER RECORD, ASSIGNS THE SURROGATE CLAIM-ID AND    02570000
025800* THE CLM-...E CLAIM-NUMBER, DEFAULTS STATUS, VALIDATES, AND      02580000
025900* POSTS THE RECORD.                                               02590000
026000***************************************************************** 02600000
026100 210-PROCESS-ADD-TRAN.                                            02610000
026200     ADD +1 TO NUM-ADD-REQUESTS.                                  02620000
026300*                                                                 02630000
026350*    CLAIM NUMBER IS GENERATED BEFORE ANY OTHER FIELD IS MOVED    02635000
026360*    INTO THE FD RECORD - 2400'S COLLISION CHECK READS THE SAME   02636000
026370*    RECORD AREA AND WOULD OTHERWISE STOMP ON VALUES ALREADY SET. 02637000
026400     PERFORM 2400-GENERATE-CLAIM-NUMBER THRU 2400-EXIT.           02640000
026500     IF NOT WS-GEN-OK                                             02650000
026600         MOVE 'FAILED TO GENERATE UNIQUE CLAIM NUMBER'            02660000
026700                 TO WS-VALID-REASON                               02670000
026800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                02680000
026900         GO TO 210-EXIT                                           02690000
027000     END-IF.                                                      02700000
027100                                                                  02710000
027200     MOVE TRAN-POLICY-NUMBER   TO CLM-POLICY-NUMBER.              02720000
027300     MOVE TRAN-CLAIMANT-NAME   TO CLM-CLAIMANT-NAME.              02730000
027400     MOVE TRAN-CLAIMANT-EMAIL  TO CLM-CLAIMANT-EMAIL.             02740000
027500     MOVE TRAN-CLAIMANT-PHONE  TO CLM-CLAIMANT-PHONE.             02750000
027600     MOVE TRAN-DESCRIPTION     TO CLM-DESCRIPTION.                02760000
027700     MOVE TRAN-CLAIM-AMOUNT    TO CLM-CLAIM-AMOUNT.               02770000
027800     MOVE TRAN-INCIDENT-DATE   TO CLM-INCIDENT-DATE.              02780000
027900     MOVE TRAN-INCIDENT-TIME   TO CLM-INCIDENT-TIME.              02790000
028000     IF TRAN-STATUS = SPACES                                      02800000
028100         MOVE 'SUBMITTED' TO CLM-STATUS                           02810000
028200     ELSE                                                         02820000
028300         MOVE TRAN-STATUS TO CLM-STATUS                           02830000
028400     END-IF.                                                      02840000
028500                                                                  02850000
028600     PERFORM 2500-VALIDATE-CLAIM THRU 2500-EXIT.                  02860000
028600     IF NOT WS-CLAIM-VALID                                        02860000
028700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                02870000
028800         GO TO 210-EXIT                                           02880000
028900     END-IF.                                                      02890000
029000                                                                  02900000
029100     MOVE WS-NEXT-CLAIM-ID TO CLM-CLAIM-ID.                       02910000
029200     ADD +1 TO WS-NEXT-CLAIM-ID.                                  02920000
029300     PERFORM 750-STAMP-NOW THRU 750-EXIT.                         02930000
029400     MOVE WS-TIMESTAMP-19-X TO CLM-CREATED-AT-X.                  02940000
029500     MOVE WS-TIMESTAMP-19-X TO CLM-UPDATED-AT-X.                  02950000
029600                                                                  02960000
029700     WRITE CLAIM-MASTER-RECORD.                                   02970000
029800     IF WS-CLAIMMAS-STATUS NOT = '00'                             02980000
029900         MOVE 'UNABLE TO POST NEW CLAIM TO MASTER'                02990000
030000                 TO WS-VALID-REASON                               03000000
030100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03010000
030200     ELSE                                                         03020000
030300         PERFORM 800-BUILD-RESPONSE THRU 800-EXIT                 03030000
030400         WRITE CLAIM-RESPONSE-RECORD                              03040000
030500         ADD +1 TO NUM-ADD-PROCESSED                              03050000
030600     END-IF.                                                      03060000
030700 210-EXIT.                                                        03070000
030800     EXIT.                                                        03080000
030900                                                                  03090000
031000***************************************************************** 03100000
031100* 200-PROCESS-UPDATE-TRAN - FIELD-LEVEL UPDATE, RE-RUNS THE       03110000
031200* CREATION VALIDATION AND, IF A NEW STATUS IS SUPPLIED, THE       03120000
031300* STATUS-TRANSITION ENGINE.                                       03130000
031400***************************************************************** 03140000
031500 200-PROCESS-UPDATE-TRAN.                                         03150000
031600     ADD +1 TO NUM-UPDATE-REQUESTS.                               03160000
031700     PERFORM 720-READ-MASTER-BY-KEY THRU 720-EXIT.                03170000
031800     IF NOT WS-MASTER-FOUND                                       03180000
031900         MOVE 'CLAIM NOT FOUND' TO WS-VALID-REASON                03190000
032000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03200000
032100         GO TO 200-EXIT                                           03210000
032200     END-IF.                                                      03220000
032300                                                                  03230000
032400     IF CLM-STAT-IS-TERMINAL                                      03240000
032500         MOVE 'CANNOT MODIFY CLAIM IN TERMINAL STATE'             03250000
032600                 TO WS-VALID-REASON                               03260000
032700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03270000
032800         GO TO 200-EXIT                                           03280000
032900     END-IF.                                                      03290000
033000                                                                  03300000
033100     IF TRAN-STATUS NOT = SPACES AND TRAN-STATUS NOT = CLM-STATUS 03310000
033200         CALL 'CLMTRANS' USING CLM-STATUS TRAN-STATUS             03320000
033300              WS-TRANS-VALID-SW WS-CALL-FROM-TERM-SW              03330000
033350              WS-CALL-TO-SUCC-SW                                  03335000
033400         IF NOT WS-TRANS-OK                                       03340000
033500             MOVE 'INVALID STATUS TRANSITION' TO WS-VALID-REASON  03350000
033600             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT            03360000
033700             GO TO 200-EXIT                                       03370000
033800         END-IF                                                   03380000
033900     END-IF.                                                      03390000
034000                                                                  03400000
034100     MOVE TRAN-POLICY-NUMBER   TO CLM-POLICY-NUMBER.              03410000
034200     MOVE TRAN-CLAIMANT-NAME   TO CLM-CLAIMANT-NAME.              03420000
034300     MOVE TRAN-CLAIMANT-EMAIL  TO CLM-CLAIMANT-EMAIL.             03430000
034400     MOVE TRAN-CLAIMANT-PHONE  TO CLM-CLAIMANT-PHONE.             03440000
034500     MOVE TRAN-DESCRIPTION     TO CLM-DESCRIPTION.                03450000
034600     MOVE TRAN-CLAIM-AMOUNT    TO CLM-CLAIM-AMOUNT.               03460000
034700     MOVE TRAN-INCIDENT-DATE   TO CLM-INCIDENT-DATE.              03470000
034800     MOVE TRAN-INCIDENT-TIME   TO CLM-INCIDENT-TIME.              03480000
034900     IF TRAN-STATUS NOT = SPACES                                  03490000
035000         MOVE TRAN-STATUS TO CLM-STATUS                           03500000
035100     END-IF.                                                      03510000
035200                                                                  03520000
035300     PERFORM 2500-VALIDATE-CLAIM THRU 2500-EXIT.                  03530000
035400     IF NOT WS-CLAIM-VALID                                        03540000
035500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03550000
035600         GO TO 200-EXIT                                           03560000
035700     END-IF.                                                      03570000
035800                                                                  03580000
035900     PERFORM 750-STAMP-NOW THRU 750-EXIT.                         03590000
036000     MOVE WS-TIMESTAMP-19-X TO CLM-UPDATED-AT-X.                  03600000
036100     REWRITE CLAIM-MASTER-RECORD.                                 03610000
036200     IF WS-CLAIMMAS-STATUS NOT = '00'                             03620000
036300         MOVE 'UNABLE TO REWRITE CLAIM ON MASTER'                 03630000
036400                 TO WS-VALID-REASON                               03640000
036500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03650000
036600     ELSE                                                         03660000
036700         PERFORM 800-BUILD-RESPONSE THRU 800-EXIT                 03670000
036800         WRITE CLAIM-RESPONSE-RECORD                              03680000
036900         ADD +1 TO NUM-UPDATE-PROCESSED                           03690000
037000     END-IF.                                                      03700000
037100 200-EXIT.                                                        03710000
037200     EXIT.                                                        03720000
037300                                                                  03730000
037400***************************************************************** 03740000
037500* 220-PROCESS-DELETE-TRAN - REMOVE A CLAIM STILL IN SUBMITTED     03750000
037600* STATUS.  ANY OTHER STATUS IS REJECTED.                          03760000
037700***************************************************************** 03770000
037800 220-PROCESS-DELETE-TRAN.                                         03780000
037900     ADD +1 TO NUM-DELETE-REQUESTS.                               03790000
038000     PERFORM 720-READ-MASTER-BY-KEY THRU 720-EXIT.                03800000
038100     IF NOT WS-MASTER-FOUND                                       03810000
038200         MOVE 'CLAIM NOT FOUND' TO WS-VALID-REASON                03820000
038300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03830000
038400         GO TO 220-EXIT                                           03840000
038500     END-IF.                                                      03850000
038600                                                                  03860000
038700     IF NOT CLM-STAT-SUBMITTED                                    03870000
038800         STRING 'CANNOT DELETE CLAIM IN STATUS ' DELIMITED BY SIZE03880000
038900               CLM-STATUS                      DELIMITED BY SIZE  03890000
039000                INTO WS-VALID-REASON                              03900000
039100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03910000
039200         GO TO 220-EXIT                                           03920000
039300     END-IF.                                                      03930000
039400                                                                  03940000
039500     DELETE CLAIMS-MASTER RECORD.                                 03950000
039600     IF WS-CLAIMMAS-STATUS NOT = '00'                             03960000
039700         MOVE 'UNABLE TO DELETE CLAIM FROM MASTER'                03970000
039800                 TO WS-VALID-REASON                               03980000
039900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                03990000
040000     ELSE                                                         04000000
040100         ADD +1 TO NUM-DELETE-PROCESSED                           04010000
040200     END-IF.                                                      04020000
040300 220-EXIT.                                                        04030000
040400     EXIT.                                                        04040000
040500                                                                  04050000
040600***************************************************************** 04060000
040700* 230-PROCESS-STATUS-TRAN - STATUS-ONLY CHANGE.  NO OTHER FIELD   04070000
040800* ON THE MASTER RECORD IS TOUCHED.                                04080000
040900***************************************************************** 04090000
041000 230-PROCESS-STATUS-TRAN.                                         04100000
041100     ADD +1 TO NUM-STCHG-REQUESTS.                                04110000
041200     PERFORM 720-READ-MASTER-BY-KEY THRU 720-EXIT.                04120000
041300     IF NOT WS-MASTER-FOUND                                       04130000
041400         MOVE 'CLAIM NOT FOUND' TO WS-VALID-REASON                04140000
041500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                04150000
041600         GO TO 230-EXIT                                           04160000
041700     END-IF.                                                      04170000
041800                                                                  04180000
041900     CALL 'CLMTRANS' USING CLM-STATUS TRAN-STATUS                 04190000
042000          WS-TRANS-VALID-SW WS-CALL-FROM-TERM-SW                  04200000
042050          WS-CALL-TO-SUCC-SW.                                     04205000
042100     IF NOT WS-TRANS-OK                                           04210000
042200         MOVE 'INVALID STATUS TRANSITION' TO WS-VALID-REASON      04220000
042300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                04230000
042400         GO TO 230-EXIT                                           04240000
042500     END-IF.                                                      04250000
042600                                                                  04260000
042700     MOVE TRAN-STATUS TO CLM-STATUS.                              04270000
042800     PERFORM 750-STAMP-NOW THRU 750-EXIT.                         04280000
042900     MOVE WS-TIMESTAMP-19-X TO CLM-UPDATED-AT-X.                  04290000
043000     REWRITE CLAIM-MASTER-RECORD.                                 04300000
043100     IF WS-CLAIMMAS-STATUS NOT = '00'                             04310000
043200         MOVE 'UNABLE TO REWRITE CLAIM ON MASTER'                 04320000
043300                 TO WS-VALID-REASON                               04330000
043400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                04340000
043500     ELSE                                                         04350000
043600         PERFORM 800-BUILD-RESPONSE THRU 800-EXIT                 04360000
043700         WRITE CLAIM-RESPONSE-RECORD                              04370000
043800         ADD +1 TO NUM-STCHG-PROCESSED                            04380000
043900     END-IF.                                                      04390000
044000 230-EXIT.                                                        04400000
044100     EXIT.                                                        04410000
044200                                                                  04420000
044300***************************************************************** 04430000
044400* 299-REPORT-BAD-TRAN - COMMON ERROR-REPORTING ROUTINE, CALLED    04440000
044500* FROM EVERY TRANSACTION-TYPE PARAGRAPH ABOVE.                    04450000
044600***************************************************************** 04460000
044700 299-REPORT-BAD-TRAN.                                             04470000
044800     ADD +1 TO NUM-TRAN-ERRORS.                                   04480000
044900     MOVE 'N' TO WS-VALID-SW.                                     04490000
045000     MOVE TRAN-CODE TO ERR-TRAN-CODE.                             04500000
045100     IF TRAN-CLAIM-NUMBER NOT = SPACES                            04510000
045200         MOVE TRAN-CLAIM-NUMBER TO ERR-CLAIM-KEY                  04520000
045300     ELSE                                                         04530000
045400         MOVE TRAN-CLAIM-ID TO ERR-CLAIM-KEY                      04540000
045500     END-IF.                                                      04550000
045600     MOVE WS-VALID-REASON TO ERR-REASON.                          04560000
045700     WRITE CLAIM-ERROR-RECORD.                                    04570000
045800 299-EXIT.                                                        04580000
045900     EXIT.                                                        04590000
046000                                                                  04600000
046100***************************************************************** 04610000
046200* 700/705/710/790 - HOUSEKEEPING PARAGRAPHS.                      04620000
046300***************************************************************** 04630000
046400 700-OPEN-FILES.                                                  04640000
046500     OPEN INPUT  CLAIM-TRAN-FILE.                                 04650000
046600     OPEN I-O    CLAIMS-MASTER.                                   04660000
046700     OPEN OUTPUT CLAIM-RESP-FILE.                                 04670000
046800     OPEN OUTPUT CLAIM-ERR-FILE.                                  04680000
046900     IF WS-CLMTRANI-STATUS NOT = '00'                             04690000
047000         DISPLAY 'ERROR OPENING TRAN FILE. RC:' WS-CLMTRANI-STATUS04700000
047100         MOVE 16 TO RETURN-CODE                                   04710000
047200         MOVE 'Y' TO WS-TRAN-EOF-SW                               04720000
047300     END-IF.                                                      04730000
047400     IF WS-CLAIMMAS-STATUS NOT = '00'                             04740000
047500         DISPLAY 'ERROR OPENING CLAIMS MASTER. RC:'               04750000
047600                 WS-CLAIMMAS-STATUS                               04760000
047700         MOVE 16 TO RETURN-CODE                                   04770000
047800         MOVE 'Y' TO WS-TRAN-EOF-SW                               04780000
047900     END-IF.                                                      04790000
048000 700-EXIT.                                                        04800000
048100     EXIT.                                                        04810000
048200                                                                  04820000
048300***************************************************************** 04830000
048400* 705-DETERMINE-NEXT-ID - ONE PASS OVER THE MASTER TO FIND THE    04840000
048500* HIGHEST CLAIM-ID IN USE.  REPLACES THE IDENTITY-COLUMN          04850000
048600* AUTO-INCREMENT THE ORIGINAL SYSTEM GOT FROM THE DATABASE.       04860000
048700***************************************************************** 04870000
048800 705-DETERMINE-NEXT-ID.                                           04880000
048900     MOVE +0 TO WS-NEXT-CLAIM-ID.                                 04890000
049000     MOVE LOW-VALUES TO CLM-CLAIM-NUMBER.                         04900000
049100     START CLAIMS-MASTER KEY NOT < CLM-CLAIM-NUMBER               04910000
049200         INVALID KEY MOVE 'Y' TO WS-MASTER-FOUND-SW.              04920000
049300     IF WS-CLAIMMAS-STATUS = '00'                                 04930000
049400         PERFORM 706-SCAN-FOR-MAX-ID THRU 706-EXIT                04940000
049500             UNTIL WS-CLAIMMAS-STATUS NOT = '00'                  04950000
049600     END-IF.                                                      04960000
049700     ADD +1 TO WS-NEXT-CLAIM-ID.                                  04970000
049800 705-EXIT.                                                        04980000
049900     EXIT.                                                        04990000
050000                                                                  05000000
050100 706-SCAN-FOR-MAX-ID.                                             05010000
050200     READ CLAIMS-MASTER NEXT RECORD.                              05020000
050300     IF WS-CLAIMMAS-STATUS = '00'                                 05030000
050400         IF CLM-CLAIM-ID > WS-NEXT-CLAIM-ID                       05040000
050500             MOVE CLM-CLAIM-ID TO WS-NEXT-CLAIM-ID                05050000
050600         END-IF                                                   05060000
050700     END-IF.                                                      05070000
050800 706-EXIT.                                                        05080000
050900     EXIT.                                                        05090000
051000                                                                  05100000
051100 710-READ-TRAN-FILE.                                              05110000
051200     READ CLAIM-TRAN-FILE                                         05120000
051300         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.                       05130000
051400 710-EXIT.                                                        05140000
051500     EXIT.                                                        05150000
051600                                                                  05160000
051700 720-READ-MASTER-BY-KEY.                                          05170000
051800     MOVE 'N' TO WS-MASTER-FOUND-SW.                              05180000
051900     IF TRAN-CLAIM-NUMBER NOT = SPACES                            05190000
052000         MOVE TRAN-CLAIM-NUMBER TO CLM-CLAIM-NUMBER               05200000
052100         READ CLAIMS-MASTER KEY IS CLM-CLAIM-NUMBER               05210000
052200             INVALID KEY CONTINUE                                 05220000
052300             NOT INVALID KEY MOVE 'Y' TO WS-MASTER-FOUND-SW       05230000
052400         END-READ                                                 05240000
052500     ELSE                                                         05250000
052600         MOVE TRAN-CLAIM-ID TO CLM-CLAIM-ID                       05260000
052700         READ CLAIMS-MASTER KEY IS CLM-CLAIM-ID                   05270000
052800             INVALID KEY CONTINUE                                 05280000
052900             NOT INVALID KEY MOVE 'Y' TO WS-MASTER-FOUND-SW       05290000
053000         END-READ                                                 05300000
053100     END-IF.                                                      05310000
053200 720-EXIT.                                                        05320000
053300     EXIT.                                                        05330000
053400                                                                  05340000
053500 750-STAMP-NOW.                                                   05350000
053600     ACCEPT CURRENT-DATE FROM DATE.                               05360000
053700     ACCEPT CURRENT-TIME FROM TIME.                               05370000
053800     PERFORM 760-CENTURY-WINDOW THRU 760-EXIT.                    05380000
053900     COMPUTE WS-TS-DATE = (WS-CURRENT-CENTURY * 1000000)          05390000
054000             + (CURRENT-YEAR * 10000)                             05400000
054100             + (CURRENT-MONTH * 100) + CURRENT-DAY.               05410000
054200     COMPUTE WS-TS-TIME = (CURRENT-HOUR * 10000)                  05420000
054300             + (CURRENT-MINUTE * 100) + CURRENT-SECOND.           05430000
054400 750-EXIT.                                                        05440000
054500     EXIT.                                                        05450000
054600                                                                  05460000
054700***************************************************************** 05470000
054800* 760-CENTURY-WINDOW - THE Y2K-ERA TWO-DIGIT-YEAR FIX.  YEARS     05480000
054900* 00-79 ARE 20XX, YEARS 80-99 ARE 19XX.  SEE CHANGE LOG.          05490000
055000***************************************************************** 05500000
055100 760-CENTURY-WINDOW.                                              05510000
055200     IF CURRENT-YEAR < 80                                         05520000
055300         MOVE 20 TO WS-CURRENT-CENTURY                            05530000
055400     ELSE                                                         05540000
055500         MOVE 19 TO WS-CURRENT-CENTURY                            05550000
055600     END-IF.                                                      05560000
055700 760-EXIT.                                                        05570000
055800     EXIT.                                                        05580000
055900                                                                  05590000
056000 790-CLOSE-FILES.                                                 05600000
056100     CLOSE CLAIM-TRAN-FILE.                                       05610000
056200     CLOSE CLAIMS-MASTER.                                         05620000
056300     CLOSE CLAIM-RESP-FILE.                                       05630000
056400     CLOSE CLAIM-ERR-FILE.                                        05640000
056500 790-EXIT.                                                        05650000
056600     EXIT.                                                        05660000
056700                                                                  05670000
056800***************************************************************** 05680000
056900* 800-BUILD-RESPONSE - ECHO THE POSTED/UPDATED MASTER RECORD      05690000
057000* OUT TO CLAIM-RESPONSES-OUT, PLUS THE DERIVED LIFECYCLE FLAGS.   05700000
057100***************************************************************** 05710000
057200 800-BUILD-RESPONSE.                                              05720000
057300     MOVE CLM-CLAIM-ID          TO RSP-CLAIM-ID.                  05730000
057400     MOVE CLM-CLAIM-NUMBER      TO RSP-CLAIM-NUMBER.              05740000
057500     MOVE CLM-POLICY-NUMBER     TO RSP-POLICY-NUMBER.             05750000
057600     MOVE CLM-CLAIMANT-NAME     TO RSP-CLAIMANT-NAME.             05760000
057700     MOVE CLM-CLAIMANT-EMAIL    TO RSP-CLAIMANT-EMAIL.            05770000
057800     MOVE CLM-CLAIMANT-PHONE    TO RSP-CLAIMANT-PHONE.            05780000
057900     MOVE CLM-DESCRIPTION       TO RSP-DESCRIPTION.               05790000
058000     MOVE CLM-CLAIM-AMOUNT      TO RSP-CLAIM-AMOUNT.              05800000
058100     MOVE CLM-STATUS            TO RSP-STATUS.                    05810000
058200     MOVE CLM-INCIDENT-DATE     TO RSP-INCIDENT-DATE.             05820000
058300     MOVE CLM-INCIDENT-TIME     TO RSP-INCIDENT-TIME.             05830000
058400     MOVE CLM-CREATED-AT-X      TO RSP-CREATED-AT.                05840000
058500     MOVE CLM-UPDATED-AT-X      TO RSP-UPDATED-AT.                05850000
058600     IF CLM-STAT-IS-TERMINAL                                      05860000
058700         MOVE 'Y' TO RSP-IS-TERMINAL                              05870000
058800     ELSE                                                         05880000
058900         MOVE 'N' TO RSP-IS-TERMINAL                              05890000
059000     END-IF.                                                      05900000
059100     IF CLM-STAT-PAID                                             05910000
059200         MOVE 'Y' TO RSP-IS-SUCCESSFUL                            05920000
059300     ELSE                                                         05930000
059400         MOVE 'N' TO RSP-IS-SUCCESSFUL                            05940000
059500     END-IF.                                                      05950000
059600 800-EXIT.                                                        05960000
059700     EXIT.                                                        05970000
059800                                                                  05980000
059900***************************************************************** 05990000
060000* 2400-GENERATE-CLAIM-NUMBER - BUSINESS RULES 9 AND 10.  DRAWS A  06000000
060100* RANDOM 6-DIGIT NUMBER (NO INTRINSIC FUNCTION - SEEDED FROM THE  06010000
060200* TIME-OF-DAY HUNDREDTHS, THE ATTEMPT NUMBER AND THE RUNNING      06020000
060300* TRANSACTION COUNT) AND RETRIES ON COLLISION UP TO 10 TIMES.     06030000
060400***************************************************************** 06040000
060500 2400-GENERATE-CLAIM-NUMBER.                                      06050000
060600     MOVE 'N' TO WS-GEN-OK-SW.                                    06060000
060700     PERFORM 760-CENTURY-WINDOW THRU 760-EXIT.                    06070000
060800     ACCEPT CURRENT-DATE FROM DATE.                               06080000
060900     COMPUTE WS-GEN-YEAR-4 = (WS-CURRENT-CENTURY * 100)           06090000
061000             + CURRENT-YEAR.                                      06100000
061100     PERFORM 2410-DRAW-ONE-CANDIDATE THRU 2410-EXIT               06110000
061120             VARYING WS-GEN-ATTEMPT FROM 1 BY 1                   06112000
061140             UNTIL WS-GEN-ATTEMPT > 10 OR WS-GEN-OK.              06114000
062800 2400-EXIT.                                                       06280000
062900     EXIT.                                                        06290000
062920                                                                  06292000
062940***************************************************************** 06294000
062960* 2410-DRAW-ONE-CANDIDATE - ONE PASS OF THE RETRY LOOP ABOVE.     06296000
062980***************************************************************** 06298000
063000 2410-DRAW-ONE-CANDIDATE.                                         06300000
063020     ACCEPT CURRENT-TIME FROM TIME.                               06302000
063040     COMPUTE WS-GEN-SEED = (CURRENT-HNDSEC * 99991)               06304000
063060             + (NUM-TRAN-RECS * 7919)                             06306000
063080             + (WS-GEN-ATTEMPT * 31) + 13.                        06308000
063100     DIVIDE WS-GEN-SEED BY 900000                                 06310000
063120             GIVING WS-GEN-QUOTIENT                               06312000
063140             REMAINDER WS-GEN-RANDOM-6.                           06314000
063160     ADD 100000 TO WS-GEN-RANDOM-6.                               06316000
063180     MOVE WS-GEN-YEAR-4   TO WS-CAND-YEAR.                        06318000
063200     MOVE WS-GEN-RANDOM-6 TO WS-CAND-RANDOM.                      06320000
063220     MOVE WS-CANDIDATE-NUMBER TO CLM-CLAIM-NUMBER.                06322000
063240     READ CLAIMS-MASTER KEY IS CLM-CLAIM-NUMBER                   06324000
063260         INVALID KEY MOVE 'Y' TO WS-GEN-OK-SW                     06326000
063280     END-READ.                                                    06328000
063300 2410-EXIT.                                                       06330000
063320     EXIT.                                                        06332000
063000                                                                  06300000
063100***************************************************************** 06310000
063200* 2500-VALIDATE-CLAIM - BUSINESS RULES 1 THRU 5, SHARED BY ADD    06320000
063300* AND UPDATE.  STOPS AT THE FIRST RULE THAT FAILS.                06330000
063400***************************************************************** 06340000
063500 2500-VALIDATE-CLAIM.                                             06350000
063600     MOVE 'Y' TO WS-VALID-SW.                                     06360000
063700     MOVE SPACES TO WS-VALID-REASON.                              06370000
063800*                                                                 06380000
063900*    RULE 4 - REQUIRED FIELDS.                                    06390000
064000     IF CLM-POLICY-NUMBER = SPACES                                06400000
064100         MOVE 'POLICY NUMBER IS REQUIRED' TO WS-VALID-REASON      06410000
064200         MOVE 'N' TO WS-VALID-SW                                  06420000
064300         GO TO 2500-EXIT                                          06430000
064400     END-IF.                                                      06440000
064500     IF CLM-CLAIMANT-NAME = SPACES                                06450000
064600         MOVE 'CLAIMANT NAME IS REQUIRED' TO WS-VALID-REASON      06460000
064700         MOVE 'N' TO WS-VALID-SW                                  06470000
064800         GO TO 2500-EXIT                                          06480000
064900     END-IF.                                                      06490000
065000     IF CLM-CLAIMANT-EMAIL = SPACES                               06500000
065100         MOVE 'CLAIMANT EMAIL IS REQUIRED' TO WS-VALID-REASON     06510000
065200         MOVE 'N' TO WS-VALID-SW                                  06520000
065300         GO TO 2500-EXIT                                          06530000
065400     END-IF.                                                      06540000
065500     IF CLM-DESCRIPTION = SPACES                                  06550000
065600         MOVE 'DESCRIPTION IS REQUIRED' TO WS-VALID-REASON        06560000
065700         MOVE 'N' TO WS-VALID-SW                                  06570000
065800         GO TO 2500-EXIT                                          06580000
065900     END-IF.                                                      06590000
066000     IF CLM-INCIDENT-DATE = 0                                     06600000
066100         MOVE 'INCIDENT DATE IS REQUIRED' TO WS-VALID-REASON      06610000
066200         MOVE 'N' TO WS-VALID-SW                                  06620000
066300         GO TO 2500-EXIT                                          06630000
066400     END-IF.                                                      06640000
066500*                                                                 06650000
066600*    RULE 5 - LENGTH AND FORMAT LIMITS.                           06660000
066700     MOVE CLM-POLICY-NUMBER TO WS-GENERIC-FIELD.                  06670000
066800     MOVE 5  TO WS-GENERIC-MINLEN.                                06680000
066900     MOVE 50 TO WS-GENERIC-MAXLEN.                                06690000
067000     PERFORM 2600-CHECK-LENGTH THRU 2600-EXIT.                    06700000
067100     IF NOT WS-CLAIM-VALID                                        06710000
067200         MOVE 'POLICY NUMBER MUST BE 5-50 CHARACTERS'             06720000
067300                 TO WS-VALID-REASON                               06730000
067400         GO TO 2500-EXIT                                          06740000
067500     END-IF.                                                      06750000
067600     MOVE CLM-CLAIMANT-NAME TO WS-GENERIC-FIELD.                  06760000
067700     MOVE 2   TO WS-GENERIC-MINLEN.                               06770000
067800     MOVE 100 TO WS-GENERIC-MAXLEN.                               06780000
067900     PERFORM 2600-CHECK-LENGTH THRU 2600-EXIT.                    06790000
068000     IF NOT WS-CLAIM-VALID                                        06800000
068100         MOVE 'CLAIMANT NAME MUST BE 2-100 CHARACTERS'            06810000
068200                 TO WS-VALID-REASON                               06820000
068300         GO TO 2500-EXIT                                          06830000
068400     END-IF.                                                      06840000
068500     MOVE CLM-DESCRIPTION TO WS-GENERIC-FIELD.                    06850000
068600     MOVE 10   TO WS-GENERIC-MINLEN.                              06860000
068700     MOVE 1000 TO WS-GENERIC-MAXLEN.                              06870000
068800     PERFORM 2600-CHECK-LENGTH THRU 2600-EXIT.                    06880000
068900     IF NOT WS-CLAIM-VALID                                        06890000
069000         MOVE 'DESCRIPTION MUST BE 10-1000 CHARACTERS'            06900000
069100                 TO WS-VALID-REASON                               06910000
069200         GO TO 2500-EXIT                                          06920000
069300     END-IF.                                                      06930000
069400     PERFORM 2700-CHECK-EMAIL THRU 2700-EXIT.                     06940000
069500     IF NOT WS-CLAIM-VALID                                        06950000
069600         MOVE 'CLAIMANT EMAIL IS NOT A VALID EMAIL ADDRESS'       06960000
069700                 TO WS-VALID-REASON                               06970000
069800         GO TO 2500-EXIT                                          06980000
069900     END-IF.                                                      06990000
070000     IF CLM-CLAIMANT-PHONE NOT = SPACES                           07000000
070100         PERFORM 2800-CHECK-PHONE THRU 2800-EXIT                  07010000
070200         IF NOT WS-CLAIM-VALID                                    07020000
070300             MOVE 'CLAIMANT PHONE IS NOT A VALID PHONE NUMBER'    07030000
070400                     TO WS-VALID-REASON                           07040000
070500             GO TO 2500-EXIT                                      07050000
070600         END-IF                                                   07060000
070700     END-IF.                                                      07070000
070800*                                                                 07080000
070900*    RULE 1 - CLAIM AMOUNT MUST BE POSITIVE AND NOT EXCEED THE    07090000
071000*    INTAKE CEILING.                                              07100000
071100     IF CLM-CLAIM-AMOUNT NOT > 0                                  07110000
071200         MOVE 'CLAIM AMOUNT MUST BE GREATER THAN ZERO'            07120000
071300                 TO WS-VALID-REASON                               07130000
071400         MOVE 'N' TO WS-VALID-SW                                  07140000
071500         GO TO 2500-EXIT                                          07150000
071600     END-IF.                                                      07160000
071700     IF CLM-CLAIM-AMOUNT > 1000000.00                             07170000
071800         MOVE 'CLAIM AMOUNT MAY NOT EXCEED 1,000,000.00'          07180000
071900                 TO WS-VALID-REASON                               07190000
072000         MOVE 'N' TO WS-VALID-SW                                  07200000
072100         GO TO 2500-EXIT                                          07210000
072200     END-IF.                                                      07220000
072300*                                                                 07230000
072400*    RULES 2 AND 3 - INCIDENT DATE MAY NOT BE IN THE FUTURE AND   07240000
072500*    MAY NOT BE MORE THAN TWO YEARS OLD.                          07250000
072600     PERFORM 760-CENTURY-WINDOW THRU 760-EXIT.                    07260000
072700     ACCEPT CURRENT-DATE FROM DATE.                               07270000
072800     COMPUTE WS-TODAY-YYYY = (WS-CURRENT-CENTURY * 100)           07280000
072900             + CURRENT-YEAR.                                      07290000
073000     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           07300000
073100     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           07310000
073200     IF CLM-INCIDENT-DATE > WS-TODAY-8-R                          07320000
073300         MOVE 'INCIDENT DATE CANNOT BE IN THE FUTURE'             07330000
073400                 TO WS-VALID-REASON                               07340000
073500         MOVE 'N' TO WS-VALID-SW                                  07350000
073600         GO TO 2500-EXIT                                          07360000
073700     END-IF.                                                      07370000
073800     MOVE WS-TODAY-8-G  TO WS-CUTOFF-8-G.                         07380000
073900     SUBTRACT 2 FROM WS-CUTOFF-YYYY.                              07390000
074000     IF CLM-INCIDENT-DATE < WS-CUTOFF-8-R                         07400000
074100         MOVE 'INCIDENT DATE CANNOT BE MORE THAN 2 YEARS OLD'     07410000
074200                 TO WS-VALID-REASON                               07420000
074300         MOVE 'N' TO WS-VALID-SW                                  07430000
074400         GO TO 2500-EXIT                                          07440000
074500     END-IF.                                                      07450000
074600 2500-EXIT.                                                       07460000
074700     EXIT.                                                        07470000
074800                                                                  07480000
074900***************************************************************** 07490000
075000* 2600-CHECK-LENGTH - GENERIC MIN/MAX LENGTH CHECK.  THE          07500000
075100* "ACTUAL" LENGTH OF A FIELD IS TAKEN AS THE POSITION OF ITS      07510000
075200* RIGHTMOST NON-SPACE CHARACTER - THE USUAL TRICK BEFORE          07520000
075300* INTRINSIC FUNCTIONS WERE AVAILABLE.                             07530000
075400***************************************************************** 07540000
075500 2600-CHECK-LENGTH.                                               07550000
075600     MOVE 'Y' TO WS-VALID-SW.                                     07560000
075700     MOVE WS-GENERIC-MAXLEN TO WS-SCAN-IX.                        07570000
075800     PERFORM 2610-BACKSCAN-ONE THRU 2610-EXIT                     07580000
075820             UNTIL WS-SCAN-IX = 0                                 07582000
075840             OR WS-GENERIC-FIELD(WS-SCAN-IX:1) NOT = SPACE.       07584000
076200     MOVE WS-SCAN-IX TO WS-GENERIC-LEN.                           07620000
076300     IF WS-GENERIC-LEN < WS-GENERIC-MINLEN                        07630000
076400             OR WS-GENERIC-LEN > WS-GENERIC-MAXLEN                07640000
076500         MOVE 'N' TO WS-VALID-SW                                  07650000
076600     END-IF.                                                      07660000
076700 2600-EXIT.                                                       07670000
076800     EXIT.                                                        07680000
076820                                                                  07682000
076840 2610-BACKSCAN-ONE.                                               07684000
076860     SUBTRACT 1 FROM WS-SCAN-IX.                                  07686000
076880 2610-EXIT.                                                       07688000
076900     EXIT.                                                        07690000
076900                                                                  07690000
077000***************************************************************** 07700000
077100* 2700-CHECK-EMAIL - MUST CONTAIN EXACTLY ONE '@', SOMETHING      07710000
077200* BEFORE IT, AND A '.' WITH A DOMAIN NAME AND A TLD AFTER IT.     07720000
077300* ALSO ENFORCES THE 100-CHARACTER LIMIT FROM RULE 5.              07730000
077400***************************************************************** 07740000
077500 2700-CHECK-EMAIL.                                                07750000
077600     MOVE 'Y' TO WS-VALID-SW.                                     07760000
077700     MOVE CLM-CLAIMANT-EMAIL TO WS-GENERIC-FIELD.                 07770000
077800     MOVE 1   TO WS-GENERIC-MINLEN.                               07780000
077900     MOVE 100 TO WS-GENERIC-MAXLEN.                               07790000
078000     PERFORM 2600-CHECK-LENGTH THRU 2600-EXIT.                    07800000
078100     IF NOT WS-CLAIM-VALID                                        07810000
078200         GO TO 2700-EXIT                                          07820000
078300     END-IF.                                                      07830000
078400     MOVE 0 TO WS-AT-POS.                                         07840000
078500     PERFORM 2710-SCAN-FOR-AT THRU 2710-EXIT                      07850000
078520             VARYING WS-SCAN-IX FROM 1 BY 1                       07852000
078540             UNTIL WS-SCAN-IX > WS-GENERIC-LEN.                   07854000
079600     IF WS-AT-POS < 2 OR WS-AT-POS >= WS-GENERIC-LEN              07960000
079700         MOVE 'N' TO WS-VALID-SW                                  07970000
079800         GO TO 2700-EXIT                                          07980000
079900     END-IF.                                                      07990000
080000     MOVE 0 TO WS-DOT-POS.                                        08000000
080100     PERFORM 2720-SCAN-FOR-DOT THRU 2720-EXIT                     08010000
080120             VARYING WS-SCAN-IX FROM WS-GENERIC-LEN BY -1         08012000
080140             UNTIL WS-SCAN-IX <= WS-AT-POS + 1.                   08014000
080800     IF WS-DOT-POS = 0 OR WS-DOT-POS >= WS-GENERIC-LEN            08080000
080900         MOVE 'N' TO WS-VALID-SW                                  08090000
081000     END-IF.                                                      08100000
081100 2700-EXIT.                                                       08110000
081200     EXIT.                                                        08120000
081220                                                                  08122000
081240 2710-SCAN-FOR-AT.                                                08124000
081260     IF WS-GENERIC-FIELD(WS-SCAN-IX:1) = '@'                      08126000
081280         IF WS-AT-POS NOT = 0                                     08128000
081300             MOVE 0 TO WS-AT-POS                                  08130000
081320             MOVE WS-GENERIC-LEN TO WS-SCAN-IX                    08132000
081340         ELSE                                                     08134000
081360             MOVE WS-SCAN-IX TO WS-AT-POS                         08136000
081380         END-IF                                                   08138000
081400     END-IF.                                                      08140000
081420 2710-EXIT.                                                       08142000
081440     EXIT.                                                        08144000
081460                                                                  08146000
081480 2720-SCAN-FOR-DOT.                                               08148000
081500     IF WS-GENERIC-FIELD(WS-SCAN-IX:1) = '.'                      08150000
081520             AND WS-DOT-POS = 0                                   08152000
081540         MOVE WS-SCAN-IX TO WS-DOT-POS                            08154000
081560     END-IF.                                                      08156000
081580 2720-EXIT.                                                       08158000
081600     EXIT.                                                        08160000
081300                                                                  08130000
081400***************************************************************** 08140000
081500* 2800-CHECK-PHONE - OPTIONAL LEADING '+', THEN 10-20 CHARACTERS  08150000
081600* OF DIGITS, SPACES, PARENTHESES OR HYPHENS.                      08160000
081700***************************************************************** 08170000
081800 2800-CHECK-PHONE.                                                08180000
081900     MOVE 'Y' TO WS-VALID-SW.                                     08190000
082000     MOVE CLM-CLAIMANT-PHONE TO WS-GENERIC-FIELD.                 08200000
082100     MOVE 1  TO WS-GENERIC-MINLEN.                                08210000
082200     MOVE 20 TO WS-GENERIC-MAXLEN.                                08220000
082300     PERFORM 2600-CHECK-LENGTH THRU 2600-EXIT.                    08230000
082400     IF NOT WS-CLAIM-VALID                                        08240000
082500         GO TO 2800-EXIT                                          08250000
082600     END-IF.                                                      08260000
082700     MOVE 0 TO WS-PHONE-OFFSET.                                   08270000
082800     IF WS-GENERIC-FIELD(1:1) = '+'                               08280000
082900         MOVE 1 TO WS-PHONE-OFFSET                                08290000
083000     END-IF.                                                      08300000
083100     COMPUTE WS-PHONE-CLASSLEN = WS-GENERIC-LEN - WS-PHONE-OFFSET.08310000
083200     IF WS-PHONE-CLASSLEN < 10 OR WS-PHONE-CLASSLEN > 20          08320000
083300         MOVE 'N' TO WS-VALID-SW                                  08330000
083400         GO TO 2800-EXIT                                          08340000
083500     END-IF.                                                      08350000
083600     PERFORM 2810-CHECK-ONE-PHONE-CHAR THRU 2810-EXIT             08360000
083620             VARYING WS-SCAN-IX FROM WS-PHONE-OFFSET BY 1         08362000
083640             UNTIL WS-SCAN-IX > WS-GENERIC-LEN                    08364000
083660                  OR NOT WS-CLAIM-VALID.                          08366000
085300 2800-EXIT.                                                       08530000
085400     EXIT.                                                        08540000
085420                                                                  08542000
085440 2810-CHECK-ONE-PHONE-CHAR.                                       08544000
085460     ADD 1 TO WS-SCAN-IX.                                         08546000
085480     MOVE WS-GENERIC-FIELD(WS-SCAN-IX:1) TO WS-ONE-CHAR.          08548000
085500     EVALUATE TRUE                                                08550000
085520        WHEN WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'            08552000
085540        WHEN WS-ONE-CHAR = SPACE                                  08554000
085560        WHEN WS-ONE-CHAR = '-'                                    08556000
085580        WHEN WS-ONE-CHAR = '('                                    08558000
085600        WHEN WS-ONE-CHAR = ')'                                    08560000
085620             CONTINUE                                             08562000
085640        WHEN OTHER                                                08564000
085660             MOVE 'N' TO WS-VALID-SW                              08566000
085680     END-EVALUATE.                                                08568000
085700     SUBTRACT 1 FROM WS-SCAN-IX.                                  08570000
085720 2810-EXIT.                                                       08572000
085740     EXIT.                                                        08574000
