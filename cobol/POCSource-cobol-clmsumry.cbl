000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   00020000
000300* ALL RIGHTS RESERVED                                             00030000
000400****************************************************************  00040000
000500* PROGRAM:  CLMSUMRY                                              00050000
000600*                                                                 00060000
000700* AUTHOR :  R. OKONJO                                             00070000
000800*                                                                 00080000
000900* MONTH-END CLAIMS STATUS SUMMARY REPORT.  ONE FULL PASS OVER     00090000
001000* CLAIMS-MASTER, ACCUMULATING CLAIM COUNT AND CLAIM AMOUNT INTO   00100000
001100* A FIXED SIX-SLOT TABLE (ONE SLOT PER LIFECYCLE STATUS - THE     00110000
001200* SLOT COUNT NEVER CHANGES SO THERE IS NO NEED TO SORT THE        00120000
001300* MASTER FILE FIRST; THE TABLE ITSELF IS THE "GROUPED BY STATUS"  00130000
001400* BREAK).  WRITES ONE STATUS-SUMMARY RECORD PER STATUS TO         00140000
001500* STATUS-SUMMARY-OUT AND PRINTS THE MATCHING DETAIL/GRAND TOTAL   00150000
001600* LINES ON SYSPRINT.                                              00160000
001700*                                                                 00170000
001800****************************************************************  00180000
001900*                    C H A N G E   L O G                          00190000
002000****************************************************************  00200000
002100* 2020-05-06  R.OKONJO    ORIGINAL VERSION.  MONTH-END STATUS     00210000
002200*                         ROLL-UP, REQ 1402.                      00220000
002300* 2020-12-11  R.OKONJO    ADDED GRAND TOTAL LINE PER CONTROLLER'S 00230000
002400*                         REQUEST, REQ 1488.                      00240000
002500* 1998-11-02  B.KRUPINSKI  Y2K REVIEW - NO DATE ARITHMETIC IN     00250000
002600*                         THIS MODULE, NO CHANGES REQUIRED.       00260000
002700*                         SIGNED OFF PER Y2K PROJECT CHECKLIST    00270000
002800*                         #0447.  (NOTE - MODULE POST-DATES THE   00280000
002900*                         REVIEW; ENTRY KEPT FOR THE AUDIT TRAIL  00290000
003000*                         AS REQUIRED BY STANDARDS.)              00300000
003100* 2023-09-27  R.OKONJO    AVERAGE NOW ROUNDED HALF-UP INSTEAD OF  00310000
003200*                         TRUNCATED - AUDIT FINDING 23-114.       00320000
003300****************************************************************  00330000
003400 IDENTIFICATION DIVISION.                                         00340000
003500 PROGRAM-ID.     CLMSUMRY.                                        00350000
003600 AUTHOR.         R. OKONJO.                                       00360000
003700 INSTALLATION.   MIDLAND STATES CASUALTY GROUP - IT DIVISION.     00370000
003800 DATE-WRITTEN.   05/06/20.                                        00380000
003900 DATE-COMPILED.                                                   00390000
004000 SECURITY.       COMPANY CONFIDENTIAL.                            00400000
004100                                                                  00410000
004200***************************************************************** 00420000
004300 ENVIRONMENT DIVISION.                                            00430000
004400***************************************************************** 00440000
004500 CONFIGURATION SECTION.                                           00450000
004600 SOURCE-COMPUTER.  IBM-390.                                       00460000
004700 OBJECT-COMPUTER.  IBM-390.                                       00470000
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00480000
004900                                                                  00490000
005000 INPUT-OUTPUT SECTION.                                            00500000
005100 FILE-CONTROL.                                                    00510000
005200                                                                  00520000
005300     SELECT CLAIMS-MASTER    ASSIGN TO CLAIMMAS                   00530000
005400            ORGANIZATION IS INDEXED                               00540000
005500            ACCESS MODE  IS SEQUENTIAL                            00550000
005600            RECORD KEY   IS CLM-CLAIM-NUMBER                      00560000
005700            FILE STATUS  IS WS-CLAIMMAS-STATUS.                   00570000
005800                                                                  00580000
005900     SELECT STATUS-SUMMARY-FILE ASSIGN TO STSUMOUT                00590000
006000            ORGANIZATION IS SEQUENTIAL                            00600000
006100            FILE STATUS  IS WS-STSUMOUT-STATUS.                   00610000
006200                                                                  00620000
006300     SELECT SUMMARY-REPORT     ASSIGN TO SYSPRINT                 00630000
006400            ORGANIZATION IS SEQUENTIAL                            00640000
006500            FILE STATUS  IS WS-SYSPRINT-STATUS.                   00650000
006600                                                                  00660000
006700***************************************************************** 00670000
006800 DATA DIVISION.                                                   00680000
006900***************************************************************** 00690000
007000 FILE SECTION.                                                    00700000
007100                                                                  00710000
007200 FD  CLAIMS-MASTER                                                00720000
007300     RECORDING MODE IS F.                                         00730000
007400 COPY CLAIMREC.                                                   00740000
007500                                                                  00750000
007600 FD  STATUS-SUMMARY-FILE                                          00760000
007700     RECORDING MODE IS F.                                         00770000
007800 COPY STATSUM.                                                    00780000
007900                                                                  00790000
008000 FD  SUMMARY-REPORT                                               00800000
008100     RECORDING MODE IS F.                                         00810000
008200 01  SR-PRINT-LINE                       PIC X(133).              00820000
008300                                                                  00830000
008400***************************************************************** 00840000
008500 WORKING-STORAGE SECTION.                                         00850000
008600***************************************************************** 00860000
008700 01  WS-FILE-STATUS-FIELDS.                                       00870000
008800     05  WS-CLAIMMAS-STATUS          PIC X(2)   VALUE SPACES.     00880000
008900     05  WS-STSUMOUT-STATUS          PIC X(2)   VALUE SPACES.     00890000
009000     05  WS-SYSPRINT-STATUS          PIC X(2)   VALUE SPACES.     00900000
009100*                                                                 00910000
009200 01  WS-SWITCHES.                                                 00920000
009300     05  WS-MASTER-EOF-SW            PIC X      VALUE 'N'.        00930000
009400         88  WS-MASTER-EOF               VALUE 'Y'.               00940000
009500     05  WS-FIRST-PAGE-SW            PIC X      VALUE 'Y'.        00950000
009600         88  WS-FIRST-PAGE               VALUE 'Y'.               00960000
009700*                                                                 00970000
009800 77  WS-LINE-COUNT                   PIC S9(4)  COMP VALUE +0.    00980000
009900 77  WS-PAGE-COUNT                   PIC S9(4)  COMP VALUE +0.    00990000
010000 77  WS-SEARCH-IX                    PIC S9(4)  COMP VALUE +0.    01000000
010100*                                                                 01010000
010200*    SIX-SLOT STATUS ACCUMULATOR TABLE - SLOT 1 THROUGH 6 LINE    01020000
010300*    UP WITH WS-TABLE-STATUS-NAMES BELOW, IN THE SAME ORDER THE   01030000
010400*    CLAIM NORMALLY PROGRESSES THROUGH THE LIFECYCLE.             01040000
010500*                                                                 01050000
010600 01  WS-STATUS-NAME-VALUES.                                       01060000
010700     05  FILLER  PIC X(20)  VALUE 'SUBMITTED'.                    01070000
010800     05  FILLER  PIC X(20)  VALUE 'UNDER_REVIEW'.                 01080000
010900     05  FILLER  PIC X(20)  VALUE 'APPROVED'.                     01090000
011000     05  FILLER  PIC X(20)  VALUE 'REJECTED'.                     01100000
011100     05  FILLER  PIC X(20)  VALUE 'PAID'.                         01110000
011200     05  FILLER  PIC X(20)  VALUE 'CANCELLED'.                    01120000
011300 01  WS-STATUS-NAME-TABLE REDEFINES WS-STATUS-NAME-VALUES.        01130000
011400     05  WS-TABLE-STATUS-NAME        OCCURS 6 TIMES               01140000
011500                                     PIC X(20).                   01150000
011600*                                                                 01160000
011700 01  WS-ACCUM-TABLE.                                              01170000
011800     05  WS-ACCUM-ENTRY              OCCURS 6 TIMES.              01180000
011900        10  WS-ACCUM-COUNT      PIC S9(9)      COMP-3 VALUE +0.   01190000
012000        10  WS-ACCUM-TOTAL      PIC S9(10)V9(2) COMP-3 VALUE +0.  01200000
012100*                                                                 01210000
012200 77  WS-GRAND-COUNT              PIC S9(9)      COMP-3 VALUE +0.  01220000
012300 77  WS-GRAND-TOTAL              PIC S9(10)V9(2) COMP-3 VALUE +0. 01230000
012400 77  WS-AVG-WORK                 PIC S9(8)V9(2)  COMP-3 VALUE +0. 01240000
012500*                                                                 01250000
012510*                                                                 01251000
012520*    DIAGNOSTIC OVERLAYS USED WHEN DUMPING THIS MODULE UNDER THE  01252000
012530*    DEBUGGER - SEE CLMTRANS FOR THE ORIGINAL FORM OF THIS TRICK. 01253000
012540 01  ABEND-TEST                      PIC X(2).                    01254000
012550 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          01255000
012560*                                                                 01256000
012570 01  WS-GRAND-COUNT-DUMP             PIC X(4)  VALUE SPACES.      01257000
012580 01  WS-GRAND-COUNT-DUMP-N REDEFINES WS-GRAND-COUNT-DUMP          01258000
012585                                     PIC S9(4) COMP.              01258500
012590*                                                                 01259000
012600***************************************************************** 01260000
012700* REPORT LINES                                                    01270000
012800***************************************************************** 01280000
012900 01  WS-REPORT-TITLE.                                             01290000
013000     05  FILLER              PIC X(40)  VALUE SPACES.             01300000
013100     05  FILLER              PIC X(30)                            01310000
013200             VALUE 'CLAIMS STATUS SUMMARY REPORT'.                01320000
013300     05  FILLER              PIC X(63)  VALUE SPACES.             01330000
013400*                                                                 01340000
013500 01  WS-REPORT-HEADING.                                           01350000
013600     05  FILLER              PIC X(5)   VALUE SPACES.             01360000
013700     05  FILLER              PIC X(20)  VALUE 'STATUS'.           01370000
013800     05  FILLER              PIC X(3)   VALUE SPACES.             01380000
013900     05  FILLER              PIC X(9)   VALUE 'CLAIM CNT'.        01390000
014000     05  FILLER              PIC X(3)   VALUE SPACES.             01400000
014100     05  FILLER              PIC X(13)  VALUE 'TOTAL AMOUNT'.     01410000
014200     05  FILLER              PIC X(3)   VALUE SPACES.             01420000
014300     05  FILLER              PIC X(11)  VALUE 'AVG AMOUNT'.       01430000
014400     05  FILLER              PIC X(66)  VALUE SPACES.             01440000
014500*                                                                 01450000
014600 01  WS-DETAIL-LINE.                                              01460000
014700     05  FILLER              PIC X(5)   VALUE SPACES.             01470000
014800     05  SR-STATUS           PIC X(20).                           01480000
014900     05  FILLER              PIC X(3)   VALUE SPACES.             01490000
015000     05  SR-COUNT            PIC ZZZZZZZZ9.                       01500000
015100     05  FILLER              PIC X(3)   VALUE SPACES.             01510000
015200     05  SR-TOTAL            PIC ZZZZZZZZZ9.99.                   01520000
015300     05  FILLER              PIC X(3)   VALUE SPACES.             01530000
015400     05  SR-AVERAGE          PIC ZZZZZZZ9.99.                     01540000
015500     05  FILLER              PIC X(66)  VALUE SPACES.             01550000
015600*                                                                 01560000
015700 01  WS-GRAND-TOTAL-LINE.                                         01570000
015800     05  FILLER              PIC X(5)   VALUE SPACES.             01580000
015900     05  FILLER              PIC X(20)  VALUE 'GRAND TOTAL'.      01590000
016000     05  FILLER              PIC X(3)   VALUE SPACES.             01600000
016100     05  GT-COUNT            PIC ZZZZZZZZ9.                       01610000
016200     05  FILLER              PIC X(3)   VALUE SPACES.             01620000
016300     05  GT-TOTAL            PIC ZZZZZZZZZ9.99.                   01630000
016400     05  FILLER              PIC X(3)   VALUE SPACES.             01640000
016500     05  FILLER              PIC X(11)  VALUE SPACES.             01650000
016600     05  FILLER              PIC X(66)  VALUE SPACES.             01660000
016700*                                                                 01670000
016800***************************************************************** 01680000
016900 PROCEDURE DIVISION.                                              01690000
017000***************************************************************** 01700000
017100 000-MAIN.                                                        01710000
017200     DISPLAY 'CLMSUMRY STARTED'.                                  01720000
017300     PERFORM 700-OPEN-FILES       THRU 700-EXIT.                  01730000
017400     PERFORM 800-READ-MASTER      THRU 800-EXIT.                  01740000
017500     PERFORM 100-ACCUMULATE-CLAIM THRU 100-EXIT                   01750000
017600             UNTIL WS-MASTER-EOF.                                 01760000
017700     PERFORM 300-PRINT-HEADINGS   THRU 300-EXIT.                  01770000
017800     PERFORM 400-WRITE-STATUS-LINE THRU 400-EXIT                  01780000
017820             VARYING WS-SEARCH-IX FROM 1 BY 1                     01782000
017840             UNTIL WS-SEARCH-IX > 6.                              01784000
018200     PERFORM 500-WRITE-GRAND-TOTAL THRU 500-EXIT.                 01820000
018250     MOVE WS-GRAND-COUNT TO WS-GRAND-COUNT-DUMP-N.                01825000
018300     PERFORM 790-CLOSE-FILES      THRU 790-EXIT.                  01830000
018400     DISPLAY 'CLMSUMRY - CLAIMS SUMMARIZED    : ' WS-GRAND-COUNT. 01840000
018500     GOBACK.                                                      01850000
018600                                                                  01860000
018700***************************************************************** 01870000
018800* 100-ACCUMULATE-CLAIM - FINDS THIS CLAIM'S SLOT IN THE SIX-SLOT  01880000
018900* TABLE AND ADDS ITS COUNT/AMOUNT IN.  AN UNRECOGNISED STATUS     01890000
019000* VALUE (SHOULD NEVER HAPPEN - CLMMAINT VALIDATES ON THE WAY IN)  01900000
019100* IS SKIPPED RATHER THAN ABENDING THE MONTH-END RUN.              01910000
019200***************************************************************** 01920000
019300 100-ACCUMULATE-CLAIM.                                            01930000
019400     PERFORM 110-TEST-ONE-SLOT THRU 110-EXIT                      01940000
019420             VARYING WS-SEARCH-IX FROM 1 BY 1                     01942000
019440             UNTIL WS-SEARCH-IX > 6.                              01944000
020400     PERFORM 800-READ-MASTER THRU 800-EXIT.                       02040000
020500 100-EXIT.                                                        02050000
020600     EXIT.                                                        02060000
020620                                                                  02062000
020640 110-TEST-ONE-SLOT.                                               02064000
020660     IF CLM-STATUS = WS-TABLE-STATUS-NAME(WS-SEARCH-IX)           02066000
020680         ADD +1              TO WS-ACCUM-COUNT(WS-SEARCH-IX)      02068000
020700         ADD CLM-CLAIM-AMOUNT TO WS-ACCUM-TOTAL(WS-SEARCH-IX)     02070000
020720         ADD +1              TO WS-GRAND-COUNT                    02072000
020740         ADD CLM-CLAIM-AMOUNT TO WS-GRAND-TOTAL                   02074000
020760         MOVE 7 TO WS-SEARCH-IX                                   02076000
020780     END-IF.                                                      02078000
020800 110-EXIT.                                                        02080000
020820     EXIT.                                                        02082000
020700                                                                  02070000
020800***************************************************************** 02080000
020900* 300/400/500 - REPORT-PRINTING PARAGRAPHS.                       02090000
021000***************************************************************** 02100000
021100 300-PRINT-HEADINGS.                                              02110000
021200     MOVE WS-REPORT-TITLE   TO SR-PRINT-LINE.                     02120000
021300     WRITE SR-PRINT-LINE AFTER ADVANCING PAGE.                    02130000
021400     MOVE WS-REPORT-HEADING TO SR-PRINT-LINE.                     02140000
021500     WRITE SR-PRINT-LINE AFTER ADVANCING 2 LINES.                 02150000
021600     ADD +1 TO WS-PAGE-COUNT.                                     02160000
021700     MOVE 4 TO WS-LINE-COUNT.                                     02170000
021800 300-EXIT.                                                        02180000
021900     EXIT.                                                        02190000
022000                                                                  02200000
022100 400-WRITE-STATUS-LINE.                                           02210000
022200     MOVE WS-TABLE-STATUS-NAME(WS-SEARCH-IX) TO SR-STATUS.        02220000
022300     MOVE WS-ACCUM-COUNT(WS-SEARCH-IX)        TO SR-COUNT.        02230000
022400     MOVE WS-ACCUM-TOTAL(WS-SEARCH-IX)        TO SR-TOTAL.        02240000
022500     IF WS-ACCUM-COUNT(WS-SEARCH-IX) > 0                          02250000
022600         COMPUTE WS-AVG-WORK ROUNDED =                            02260000
022700                 WS-ACCUM-TOTAL(WS-SEARCH-IX) /                   02270000
022800                 WS-ACCUM-COUNT(WS-SEARCH-IX)                     02280000
022900     ELSE                                                         02290000
023000         MOVE +0 TO WS-AVG-WORK                                   02300000
023100     END-IF.                                                      02310000
023200     MOVE WS-AVG-WORK TO SR-AVERAGE.                              02320000
023300     MOVE WS-DETAIL-LINE TO SR-PRINT-LINE.                        02330000
023400     WRITE SR-PRINT-LINE AFTER ADVANCING 1 LINE.                  02340000
023500     ADD +1 TO WS-LINE-COUNT.                                     02350000
023600*                                                                 02360000
023700     MOVE WS-TABLE-STATUS-NAME(WS-SEARCH-IX) TO SUM-STATUS.       02370000
023800     MOVE WS-ACCUM-COUNT(WS-SEARCH-IX)        TO SUM-COUNT.       02380000
023900     MOVE WS-ACCUM-TOTAL(WS-SEARCH-IX)        TO SUM-TOTAL.       02390000
024000     MOVE WS-AVG-WORK                         TO SUM-AVERAGE.     02400000
024100     WRITE STATUS-SUMMARY-RECORD.                                 02410000
024200 400-EXIT.                                                        02420000
024300     EXIT.                                                        02430000
024400                                                                  02440000
024500 500-WRITE-GRAND-TOTAL.                                           02450000
024600     MOVE WS-GRAND-COUNT TO GT-COUNT.                             02460000
024700     MOVE WS-GRAND-TOTAL TO GT-TOTAL.                             02470000
024800     MOVE WS-GRAND-TOTAL-LINE TO SR-PRINT-LINE.                   02480000
024900     WRITE SR-PRINT-LINE AFTER ADVANCING 2 LINES.                 02490000
025000 500-EXIT.                                                        02500000
025100     EXIT.                                                        02510000
025200                                                                  02520000
025300***************************************************************** 02530000
025400* 700/790/800 - HOUSEKEEPING PARAGRAPHS.                          02540000
025500***************************************************************** 02550000
025600 700-OPEN-FILES.                                                  02560000
025700     OPEN INPUT  CLAIMS-MASTER.                                   02570000
025800     OPEN OUTPUT STATUS-SUMMARY-FILE.                             02580000
025900     OPEN OUTPUT SUMMARY-REPORT.                                  02590000
026000     IF WS-CLAIMMAS-STATUS NOT = '00'                             02600000
026100         DISPLAY 'ERROR OPENING CLAIMS MASTER. RC:'               02610000
026200                 WS-CLAIMMAS-STATUS                               02620000
026300         MOVE 16 TO RETURN-CODE                                   02630000
026400         MOVE 'Y' TO WS-MASTER-EOF-SW                             02640000
026500     END-IF.                                                      02650000
026600 700-EXIT.                                                        02660000
026700     EXIT.                                                        02670000
026800                                                                  02680000
026900 790-CLOSE-FILES.                                                 02690000
027000     CLOSE CLAIMS-MASTER.                                         02700000
027100     CLOSE STATUS-SUMMARY-FILE.                                   02710000
027200     CLOSE SUMMARY-REPORT.                                        02720000
027300 790-EXIT.                                                        02730000
027400     EXIT.                                                        02740000
027500                                                                  02750000
027600 800-READ-MASTER.                                                 02760000
027700     READ CLAIMS-MASTER NEXT RECORD                               02770000
027800         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.                     02780000
027810*    MOVE SPACES TO ABEND-TEST                                    02781000
027820*    ADD 1 TO ABEND-TEST-N                                        02782000
027900 800-EXIT.                                                        02790000
028000     EXIT.                                                        02800000
