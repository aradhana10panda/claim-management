000100****************************************************************  CLT00100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   CLT00200
000300* ALL RIGHTS RESERVED                                             CLT00300
000400****************************************************************  CLT00400
000500* COPYBOOK:  CLAIMRSP                                             CLT00500
000600*                                                                 CLT00600
000700* CLAIM-RESPONSE-RECORD - ECHOES A POSTED/UPDATED CLAIM-MASTER-   CLT00700
000800* RECORD BACK OUT ON CLAIM-RESPONSES-OUT, PLUS THE TWO DERIVED    CLT00800
000900* LIFECYCLE FLAGS THE REGISTER MAINTENANCE PROGRAMS COMPUTE.      CLT00900
001000*                                                                 CLT01000
001100* MAINTENANCE HISTORY                                             CLT01100
001200*   2019-03-18  R.OKONJO    ORIGINAL COPYBOOK                     CLT01200
001300*   2022-08-30  T.VARGHESE  ADDED RSP-IS-TERMINAL/RSP-IS-SUCCESS  CLT01300
001400*                           PER REQ 2388 (STATUS-ENGINE ROLLOUT)  CLT01400
001500*                                                                 CLT01500
001600****************************************************************  CLT01600
001700 01  CLAIM-RESPONSE-RECORD.                                       CLT01700
001800     05  RSP-CLAIM-ID                PIC 9(9)        COMP-3.      CLT01800
001900     05  RSP-CLAIM-NUMBER            PIC X(50).                   CLT01900
002000     05  RSP-POLICY-NUMBER           PIC X(50).                   CLT02000
002100     05  RSP-CLAIMANT-NAME           PIC X(100).                  CLT02100
002200     05  RSP-CLAIMANT-EMAIL          PIC X(100).                  CLT02200
002300     05  RSP-CLAIMANT-PHONE          PIC X(20).                   CLT02300
002400     05  RSP-DESCRIPTION             PIC X(1000).                 CLT02400
002500     05  RSP-CLAIM-AMOUNT            PIC S9(8)V9(2)  COMP-3.      CLT02500
002600     05  RSP-STATUS                  PIC X(20).                   CLT02600
002700     05  RSP-INCIDENT-DT.                                         CLT02700
002800         10  RSP-INCIDENT-DATE       PIC 9(8).                    CLT02800
002900         10  RSP-INCIDENT-TIME       PIC 9(6).                    CLT02900
003000         10  FILLER                  PIC X(5).                    CLT03000
003100     05  RSP-INCIDENT-DT-X REDEFINES RSP-INCIDENT-DT PIC X(19).   CLT03100
003200     05  RSP-CREATED-AT              PIC X(19).                   CLT03200
003300     05  RSP-UPDATED-AT              PIC X(19).                   CLT03300
003400     05  RSP-IS-TERMINAL             PIC X(1).                    CLT03400
003500         88  RSP-TERMINAL                VALUE 'Y'.               CLT03500
003600     05  RSP-IS-SUCCESSFUL           PIC X(1).                    CLT03600
003700         88  RSP-SUCCESSFUL               VALUE 'Y'.              CLT03700
003800     05  FILLER                      PIC X(23).                   CLT03800
