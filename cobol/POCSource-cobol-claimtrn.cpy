000100****************************************************************  CLP00100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   CLP00200
000300* ALL RIGHTS RESERVED                                             CLP00300
000400****************************************************************  CLP00400
000500* COPYBOOK:  CLAIMTRN                                             CLP00500
000600*                                                                 CLP00600
000700* CLAIM-TRAN-RECORD - ONE TRANSACTION PER RECORD ON THE           CLP00700
000800* CLAIM-TRANSACTIONS-IN FILE.  TRAN-CODE SELECTS THE ACTION;      CLP00800
000900* TRAN-KEY LOCATES THE MASTER RECORD FOR UPDATE/STCHG/DELETE;     CLP00900
001000* TRAN-REQUEST CARRIES THE NEW/CHANGED FIELD VALUES FOR ADD       CLP01000
001100* AND UPDATE (STATUS IS OPTIONAL ON ADD - DEFAULTS TO SUBMITTED). CLP01100
001200*                                                                 CLP01200
001300* MAINTENANCE HISTORY                                             CLP01300
001400*   2019-03-11  R.OKONJO    ORIGINAL COPYBOOK                     CLP01400
001500*   2021-06-22  T.VARGHESE  ADDED TRAN-CLAIMANT-PHONE             CLP01500
001600*   2022-08-30  T.VARGHESE  ADDED 'STCHG ' TRAN-CODE FOR THE      CLP01600
001700*                           STATUS-ONLY MAINTENANCE RUN, REQ 2388 CLP01700
001800*                                                                 CLP01800
001900****************************************************************  CLP01900
002000 01  CLAIM-TRAN-RECORD.                                           CLP02000
002100     05  TRAN-CODE                  PIC X(6).                     CLP02100
002200         88  TRAN-IS-ADD                 VALUE 'ADD   '.          CLP02200
002300         88  TRAN-IS-UPDATE              VALUE 'UPDATE'.          CLP02300
002400         88  TRAN-IS-DELETE              VALUE 'DELETE'.          CLP02400
002500         88  TRAN-IS-STCHG               VALUE 'STCHG '.          CLP02500
002600     05  TRAN-KEY.                                                CLP02600
002700         10  TRAN-CLAIM-ID           PIC 9(9)        COMP-3.      CLP02700
002800         10  TRAN-CLAIM-NUMBER       PIC X(50).                   CLP02800
002900     05  TRAN-REQUEST.                                            CLP02900
003000         10  TRAN-POLICY-NUMBER      PIC X(50).                   CLP03000
003100         10  TRAN-CLAIMANT-NAME      PIC X(100).                  CLP03100
003200         10  TRAN-CLAIMANT-EMAIL     PIC X(100).                  CLP03200
003300         10  TRAN-CLAIMANT-PHONE     PIC X(20).                   CLP03300
003400         10  TRAN-DESCRIPTION        PIC X(1000).                 CLP03400
003500         10  TRAN-CLAIM-AMOUNT       PIC S9(8)V9(2)  COMP-3.      CLP03500
003600         10  TRAN-STATUS             PIC X(20).                   CLP03600
003700         10  TRAN-INCIDENT-DT.                                    CLP03700
003800             15  TRAN-INCIDENT-DATE  PIC 9(8).                    CLP03800
003900             15  TRAN-INCIDENT-TIME  PIC 9(6).                    CLP03900
004000             15  FILLER              PIC X(5).                    CLP04000
004100         10  TRAN-INCIDENT-DT-X REDEFINES TRAN-INCIDENT-DT        CLP04100
004200                                     PIC X(19).                   CLP04200
004300     05  FILLER                      PIC X(30).                   CLP04300
