000100****************************************************************  STS00100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND STATES CASUALTY GRP.   STS00200
000300* ALL RIGHTS RESERVED                                             STS00300
000400****************************************************************  STS00400
000500* COPYBOOK:  STATSUM                                              STS00500
000600*                                                                 STS00600
000700* STATUS-SUMMARY-RECORD - ONE PER DISTINCT STATUS VALUE, WRITTEN  STS00700
000800* TO STATUS-SUMMARY-OUT AT THE END OF THE CLMSUMRY CONTROL-BREAK  STS00800
000900* PASS OVER CLAIMS-MASTER.                                        STS00900
001000*                                                                 STS01000
001100* MAINTENANCE HISTORY                                             STS01100
001200*   2020-05-06  R.OKONJO    ORIGINAL COPYBOOK - MONTH-END STATUS  STS01200
001300*                           ROLL-UP, REQ 1402                     STS01300
001400*                                                                 STS01400
001500****************************************************************  STS01500
001600 01  STATUS-SUMMARY-RECORD.                                       STS01600
001700     05  SUM-STATUS                  PIC X(20).                   STS01700
001800     05  SUM-COUNT                   PIC 9(9)        COMP-3.      STS01800
001900     05  SUM-TOTAL                   PIC S9(10)V9(2) COMP-3.      STS01900
002000     05  SUM-AVERAGE                 PIC S9(8)V9(2)  COMP-3.      STS02000
002100     05  FILLER                      PIC X(15).                   STS02100
